000010*-----------------------------------------------------------
000020 IDENTIFICATION DIVISION.
000030*-----------------------------------------------------------
000040 PROGRAM-ID.    PEISCRN.
000050 AUTHOR.        D L KOSTER.
000060 INSTALLATION.  COBOL DEV CENTER.
000070 DATE-WRITTEN.  01/14/91.
000080*DATE-COMPILED IS A LITERAL, NOT A COMPILER-SUPPLIED DATE - THIS
000090*SHOP NEVER ADOPTED THE WORD-DATE SUBSTITUTION SOME SITES RUN
000100*AT COMPILE TIME, SO THE VALUE BELOW IS ONLY THE DATE OF THIS
000110*PROGRAM'S FIRST COMPILE AND IS NOT UPDATED ON SUBSEQUENT ONES.
000120 DATE-COMPILED. 02/01/91.
000130 SECURITY.      COMPANY CONFIDENTIAL - FUND DATA.
000140***************************************************************
000150*  SECURITY/DISTRIBUTION NOTE - FIRMIN, CRITIN AND SCRNOUT ARE
000160*  ALL RESTRICTED-ACCESS DATASETS UNDER THE RESEARCH DEPARTMENT'S
000170*  RACF PROFILE - THIS PROGRAM DOES NOT PERFORM ITS OWN ACCESS
000180*  CHECKING, IT RELIES ENTIRELY ON DATASET-LEVEL SECURITY SET UP
000190*  OUTSIDE THE STEP.  SCRNOUT IN PARTICULAR CARRIES UNPUBLISHED
000200*  FUND PERFORMANCE FIGURES AND MUST NOT BE ROUTED TO A SYSOUT
000210*  CLASS THAT ANY GENERAL-ACCESS VIEWER CAN BROWSE - THIS HAS
000220*  BEEN A STANDING CONDITION SINCE THE PROGRAM WAS FIRST WRITTEN
000230*  AND IS REVERIFIED AT EVERY ANNUAL BATCH INVENTORY WALKTHROUGH.
000240***************************************************************
000250***************************************************************
000260*  PEISCRN  -  PEI 300 FIRM SCREENING AND RANKING BATCH
000270*
000280*  READS THE PEI 300 FIRM MASTER FILE, APPLIES A SET OF
000290*  USER-SUPPLIED SCREEN CRITERIA (REGION, MINIMUM AUM, MINIMUM
000300*  LATEST FUND SIZE, MINIMUM CAPITAL RAISED, A FOCUS KEYWORD),
000310*  RANKS THE SURVIVING FIRMS BY A USER-ORDERED LIST OF SORT
000320*  KEYS AND WRITES A SCREENING EXTRACT SHOWING THE CRITERIA
000330*  USED FOLLOWED BY THE MATCHING FIRMS IN FINAL ORDER.
000340*
000350*  THIS IS A NIGHTLY/ON-DEMAND JOB - NO UPDATE OF THE FIRM
000360*  MASTER FILE IS PERFORMED.  THE MASTER IS READ-ONLY INPUT.
000370*
000380*  MODIFICATION LOG
000390*  01/14/91  DLK  ORIGINAL PROGRAM - SINGLE REGION FILTER ONLY
000400*  03/02/91  DLK  ADDED MIN-AUM AND MIN-LATEST-FUND-SIZE TESTS
000410*  09/18/91  RBS  ADDED MIN-CAPITAL-RAISED TEST PER FUND OPS REQ
000420*  02/11/92  RBS  ADDED FOCUS-CONTAINS KEYWORD TEST (SUBSTRING)
000430*  07/30/92  DLK  ADDED 4-KEY SORT ENGINE REPLACING SINGLE-KEY
000440*                 AUM SORT - REQ 1180 FROM RESEARCH DEPT
000450*  01/05/93  DLK  DEFAULT SORT ORDER WHEN NO PRIORITY SUPPLIED
000460*  06/02/93  RBS  SWITCHED FIRM/CRITERIA LAYOUTS TO COPYBOOK
000470*                 PEIFIRM SO SCREEN JOBS SHARE ONE LAYOUT - TKT 2240
000480*  11/19/93  DLK  CASE-INSENSITIVE REGION AND FOCUS COMPARE
000490*  04/08/94  RBS  GRACEFUL DEGRADE WHEN RANK LOOKUP FAILS - TKT 2601
000500*  10/02/95  DLK  COLUMN DE-DUP ON REPORT - RANK NO LONGER
000510*                 REPEATED WHEN ALSO A PRIORITY KEY
000520*  05/14/96  RBS  PAGE-EJECT BEFORE CRITERIA BLOCK ON TOP-OF-FORM
000530*  11/09/98  DLK  Y2K REVIEW - DATE STAMP USES 2-DIGIT YEAR ON
000540*                 THE REPORT ONLY, NO STORED DATE FIELDS AFFECTED
000550*  01/21/99  DLK  Y2K SIGN-OFF - NO FURTHER CHANGES REQUIRED
000560*  03/21/01  MFC  STABLE BUBBLE SORT REPLACES OLD SORT ROUTINE
000570*                 SO TIES PRESERVE INPUT ORDER - TKT 3355
000580*  08/30/07  RBS  RECORDS PADDED TO WORD BOUNDARY PER REQ 4471
000590*  02/12/09  MFC  PRIORITY KEY NAMES NOW ACCEPT 'PEI RANK' AS
000600*                 WELL AS 'PEI_RANK' AND 'RANK' - TKT 5012
000610*  06/18/12  MFC  MATCH COUNT DISPLAYED AT END OF RUN - TKT 5390
000620*  09/09/14  JPN  NO LOGIC CHANGE - RAN THROUGH THE SHOP'S NEW
000630*                 COPYBOOK CROSS-REFERENCE TOOL, CONFIRMED
000640*                 PEIFIRM IS THE ONLY COPYBOOK THIS PROGRAM PULLS
000650*  02/17/16  JPN  ABEND PATHS IN 000-HOUSEKEEPING, 010-READ-CRITIN
000660*                 AND 060-VALIDATE-HEADER-COLS RE-CODED TO USE
000670*                 GO TO ...-EXIT ON THE ERROR BRANCH INSTEAD OF
000680*                 BURYING THE ABORT LOGIC THREE IF LEVELS DEEP -
000690*                 MATCHES HOW EVERY OTHER EDIT PROGRAM IN THIS
000700*                 SHOP HANDLES A BAD INPUT RECORD - TKT 5801
000710*  11/30/17  RBS  CONFIRMED WITH FUND OPS THAT CR-MIN-CAPITAL-
000720*                 RAISED-M IS ALWAYS SUPPLIED IN USD-MILLIONS,
000730*                 NEVER USD-THOUSANDS - NO CODE CHANGE, NOTE
000740*                 ADDED HERE SO THE NEXT PROGRAMMER DOES NOT
000750*                 RE-ASK THE QUESTION
000760*  06/04/19  JPN  REVIEWED FOR THE DEPARTMENT'S ANNUAL BATCH
000770*                 INVENTORY - STILL RUNS NIGHTLY OUT OF THE SAME
000780*                 SCREEN-AND-RANK JOB STREAM AS 1991, NO CHANGES
000790*  03/12/21  MFC  CONFIRMED SCRNOUT LRECL/BLKSIZE STILL MATCH THE
000800*                 SHOP STANDARD PRINT CLASS AFTER THE OUTPUT
000810*                 SPOOLING CHANGE ACROSS ALL REGIONS - TKT 6140
000820*  08/23/22  JPN  ADDED THE DATA-NAME GLOSSARY BELOW AFTER TWO
000830*                 SEPARATE NEW HIRES ASKED WHAT FT-/MT-/WST-/
000840*                 MST- STOOD FOR IN THE SAME WEEK
000850*  04/18/24  RBS  ADDED THE SAMPLE SCRNOUT PAGE AND THE TEST
000860*                 SCENARIO LOG BELOW - RESEARCH OPS ASKED FOR
000870*                 SOMETHING THEY COULD HAND A NEW ANALYST BESIDES
000880*                 THE RAW SOURCE - TKT 6580
000890*  11/06/25  JPN  ANNUAL WALKTHROUGH - NO CODE CHANGE, CONFIRMED
000900*                 CONTROL NARRATIVE STILL MATCHES WHAT THE JOB
000910*                 ACTUALLY DOES
000920*  02/19/26  RBS  ADDED THE FIELD VALIDATION RULES AND KNOWN
000930*                 LIMITATIONS NOTES UP IN WORKING-STORAGE AFTER A
000940*                 NEW ANALYST ASKED WHY A BAD AUM VALUE DOES NOT
000950*                 ABEND THE STEP - NO CODE CHANGE, DOCUMENTATION
000960*                 ONLY - TKT 6714
000970***************************************************************
000980*  TEST SCENARIO LOG - UAT SCENARIOS RUN AND SIGNED OFF BY
000990*  RESEARCH OPS AT EACH OF THE MAJOR CHANGES ABOVE.  KEPT HERE
001000*  RATHER THAN IN A SEPARATE BINDER SO THE NEXT PROGRAMMER TO
001010*  TOUCH THIS CODE CAN SEE WHAT WAS ACTUALLY PROVEN TO WORK.
001020*
001030*  SCENARIO 1 - ZERO-MATCH RUN.  CRITIN KEYED WITH A MIN-AUM-B
001040*  HIGHER THAN ANY FIRM ON FIRMIN CAN MEET.  EXPECTED: SCRNOUT
001050*  OPENS, WRITES THE CAPTION/DATE LINE, THE CRITERIA-ECHO BLOCK
001060*  AND THE COLUMN HEADINGS, THEN CLOSES WITH NO DETAIL LINES AND
001070*  RC=0 (NOT AN ABORT - SEE THE CONTROL NARRATIVE ABOVE).
001080*  RESULT AS OF 1991 ORIGINAL AND EVERY RERUN SINCE: PASS.
001090*
001100*  SCENARIO 2 - BAD HEADER ROW.  FIRMIN'S FIRST RECORD IS BLANK.
001110*  EXPECTED: 060-VALIDATE-HEADER-COLS FIRES, RC=16, SCRNOUT IS
001120*  OPENED AND CLOSED WITH NO DETAIL.  RESULT: PASS (RE-VERIFIED
001130*  AFTER THE 02/17/16 GO TO RE-CODE - SAME OUTCOME, DIFFERENT
001140*  INTERNAL PATH TO GET THERE).
001150*
001160*  SCENARIO 3 - ALL FOUR PRIORITY SLOTS BLANK EXCEPT RANK.
001170*  EXPECTED: DETAIL LINE CARRIES RANK, FIRM-NAME, REGION AND
001180*  PRIMARY-FOCUS ONLY - NO AUM, LATEST-FUND-SIZE OR CAPITAL-
001190*  RAISED COLUMN.  RESULT: PASS.
001200*
001210*  SCENARIO 4 - SAME METRIC NAMED TWICE IN THE PRIORITY LIST
001220*  (E.G. AUM FIRST AND THIRD).  EXPECTED: ONLY ONE AUM COLUMN
001230*  PRINTS, IN THE POSITION OF ITS FIRST APPEARANCE - SEE THE
001240*  COLUMN DE-DUPLICATION RULE IN 316-ADD-COLUMN-CODE.  RESULT:
001250*  PASS.
001260*
001270*  SCENARIO 5 - A FIRM RECORD WITH A NON-NUMERIC AUM FIELD (BAD
001280*  TAPE DATA FROM THE UPSTREAM EXTRACT).  EXPECTED: THE FIELD
001290*  DEFAULTS TO ZERO RATHER THAN ABENDING THE STEP - SEE THE
001300*  NOT NUMERIC CHECKS IN 055-READ-FIRMIN.  RESULT: PASS.
001310*
001320*  SCENARIO 6 - REGION-EQUALS KEYED IN LOWER CASE.  EXPECTED:
001330*  120-REGION-TEST CASE-FOLDS BOTH SIDES BEFORE COMPARING, SO
001340*  THE MATCH STILL FIRES.  RESULT: PASS.
001350***************************************************************
001360*----------------------
001370*----------------------------------------------------------------
001380*SPECIAL-NAMES NAMES THE PRINTER CARRIAGE-CONTROL CHANNEL (C01) SO
001390*300-WRITE-RESULTS CAN SKIP TO A NEW PAGE BEFORE THE CRITERIA BLOCK,
001400*DEFINES REGION-NAME-CHARS FOR THE CASE-FOLD LOGIC IN 120-REGION-TEST,
001410*AND TIES UPSI-0 TO RUN-WITH-DIAGNOSTICS SO OPERATIONS CAN TURN ON
001420*THE COLUMN-ORDER CONSOLE DISPLAY FROM THE EXEC CARD WITHOUT A
001430*RECOMPILE.  FILE-CONTROL ASSIGNS THE THREE FILES TO THE LOGICAL
001440*NAMES THE JCL DD STATEMENTS USE AND TIES EACH ONE TO ITS OWN
001450*FILE STATUS FIELD DOWN IN FILE-STATUS-CODES BELOW.
001460
001470 ENVIRONMENT DIVISION.
001480*----------------------
001490***************************************************************
001500*  COMPILE AND BIND NOTE - THIS PROGRAM CARRIES NO NONSTANDARD
001510*  COMPILER OPTIONS; IT BUILDS UNDER THE SHOP'S STANDARD BATCH
001520*  COBOL COMPILE PROC WITH NO SPECIAL PARAMETERS.  IT HAS NO
001530*  DYNAMIC CALLS, NO SUBPROGRAMS AND NO SORT VERB - IT LINKS AS
001540*  A SINGLE-PHASE LOAD MODULE.  THE ONLY COPYBOOK PULLED IN AT
001550*  COMPILE TIME IS PEIFIRM, SEE THE COPY STATEMENT DOWN IN
001560*  WORKING-STORAGE.
001570***************************************************************
001580 CONFIGURATION SECTION.
001590 SOURCE-COMPUTER.   IBM-370.
001600 OBJECT-COMPUTER.   IBM-370.
001610 SPECIAL-NAMES.
001620     C01 IS TOP-OF-FORM
001630     CLASS REGION-NAME-CHARS IS 'A' THRU 'Z', SPACE
001640     UPSI-0 ON STATUS IS RUN-WITH-DIAGNOSTICS.
001650***************************************************************
001660*  OPERATIONS RUN BOOK NOTE - SEE THE SHOP STANDARD RUN BOOK FOR
001670*  THE FULL JCL, BUT THE FOLLOWING IS WORTH KEEPING NEXT TO THE
001680*  SOURCE SINCE IT IS WHAT THE OVERNIGHT OPERATOR ACTUALLY NEEDS.
001690*
001700*  SCHEDULING - THIS STEP RUNS AFTER THE FIRM-MAINTENANCE EXTRACT
001710*  JOB HAS POSTED FIRMIN AND AFTER THE RESEARCH DESK HAS KEYED A
001720*  CRITIN CARD DECK (OR EQUIVALENT) FOR THE SCREEN THEY WANT RUN.
001730*  IT IS NOT PART OF THE REGULAR NIGHTLY CYCLE - IT IS SUBMITTED
001740*  ON REQUEST, USUALLY SEVERAL TIMES A WEEK DURING FUNDRAISING
001750*  SEASON AND RARELY OTHERWISE.
001760*
001770*  RETURN CODES -
001780*    RC=0   NORMAL COMPLETION, SCRNOUT IS A VALID REPORT.
001790*    RC=16  ABEND-AVOIDANCE ABORT - CRITIN WAS MISSING OR EMPTY,
001800*           FIRMIN'S HEADER ROW DID NOT MATCH THE COLUMN LAYOUT
001810*           THIS PROGRAM EXPECTS, OR FIRMIN LOADED ZERO USABLE
001820*           FIRM ROWS.  SCRNOUT IS OPENED AND CLOSED BUT CARRIES
001830*           NO DETAIL - DO NOT DISTRIBUTE IT.  CHECK THE SYSOUT
001840*           DISPLAY LINE FOR WHICH OF THE THREE CONDITIONS FIRED
001850*           BEFORE RESUBMITTING.
001860*
001870*  IF THIS STEP ABENDS (RATHER THAN RETURNING 16) THE FIRST THING
001880*  TO CHECK IS THE FILE STATUS DISPLAYED ON THE OPERATOR CONSOLE -
001890*  SEE FILE-STATUS-CODES BELOW - BECAUSE A BAD DATASET ALLOCATION
001900*  IN THE JCL SHOWS UP HERE AS A NON-ZERO STATUS THIS PROGRAM DOES
001910*  NOT TRY TO RECOVER FROM.
001920***************************************************************
001930 INPUT-OUTPUT SECTION.
001940 FILE-CONTROL.
001950     SELECT FIRMIN  ASSIGN TO FIRMIN
001960            FILE STATUS IS IFCODE.
001970     SELECT CRITIN  ASSIGN TO CRITIN
001980            FILE STATUS IS CFCODE.
001990     SELECT SCRNOUT ASSIGN TO SCRNOUT
002000            FILE STATUS IS OFCODE.
002010*-------------
002020 DATA DIVISION.
002030*-------------
002040 FILE SECTION.
002050*PEI 300 FIRM MASTER - ONE FIXED 120-BYTE RECORD PER FIRM, EXTRACTED
002060*FROM THE RESEARCH DEPARTMENT'S FIRM TRACKING SYSTEM.  READ-ONLY -
002070*THIS JOB NEVER UPDATES THE MASTER.  LAYOUT IS PEI-FIRM-REC IN THE
002080*PEIFIRM COPYBOOK; THE RECORD IS MOVED INTO THAT LAYOUT IMMEDIATELY
002090*ON READ - SEE 055-READ-FIRMIN.
002100
002110 FD  FIRMIN
002120     RECORDING MODE IS F
002130     LABEL RECORDS ARE STANDARD
002140     RECORD CONTAINS 120 CHARACTERS
002150     BLOCK CONTAINS 0 RECORDS
002160     DATA RECORD IS FIRMIN-RECORD.
002170 01  FIRMIN-RECORD               PIC X(120).
002180
002190*ONE 160-BYTE SCREEN CRITERIA RECORD PER RUN - THE FILTER VALUES
002200*AND THE UP-TO-4-DEEP PRIORITY KEY LIST THE OPERATOR KEYED FOR THIS
002210*SCREENING REQUEST.  LAYOUT IS PEI-CRITERIA-REC IN PEIFIRM.  A
002220*SECOND RECORD ON THIS FILE, IF ONE IS EVER SUPPLIED, IS NEVER READ -
002230*SEE 010-READ-CRITIN.
002240
002250 FD  CRITIN
002260     RECORDING MODE IS F
002270     LABEL RECORDS ARE STANDARD
002280     RECORD CONTAINS 160 CHARACTERS
002290     BLOCK CONTAINS 0 RECORDS
002300     DATA RECORD IS CRITIN-RECORD.
002310 01  CRITIN-RECORD               PIC X(160).
002320
002330*132-BYTE PRINT FILE - THE SCREENING EXTRACT ITSELF.  CARRIES THE
002340*CRITERIA-ECHO BLOCK, THE TWO HEADING LINES AND ONE DETAIL LINE PER
002350*MATCHING FIRM, IN FINAL SORT ORDER.  RECFM/LRECL MATCH THE SHOP'S
002360*STANDARD SYSOUT-CLASS PRINT DATASET.
002370
002380 FD  SCRNOUT
002390     RECORDING MODE IS F
002400     LABEL RECORDS ARE STANDARD
002410     RECORD CONTAINS 132 CHARACTERS
002420     BLOCK CONTAINS 0 RECORDS
002430     DATA RECORD IS SCRNOUT-RECORD.
002440 01  SCRNOUT-RECORD              PIC X(132).
002450
002460*********************************************************
002470*  SAMPLE SCRNOUT PAGE - KEPT HERE SO A NEW PROGRAMMER CAN SEE
002480*  WHAT THE DETAIL LINE ORDER IN 300-WRITE-RESULTS ACTUALLY
002490*  PRODUCES WITHOUT RUNNING THE JOB.  THIS IS A MOCKUP, NOT A
002500*  LIVE RECORD - DO NOT EDIT THIS BLOCK WHEN THE LAYOUT CHANGES,
002510*  JUST LEAVE IT STALE, IT IS FOR ORIENTATION ONLY.
002520*
002530*      PEI 300 FIRM SCREEN AND RANK REPORT
002540*
002550*  REGION-EQUALS .......... NORTHEAST
002560*  PRIMARY-FOCUS-CONTAINS . BUYOUT
002570*  MIN-AUM-B .............. 000000250.00
002580*  MIN-LATEST-FUND-SIZE-B . 000000100.00
002590*  MIN-CAPITAL-RAISED-M ... 000050000
002600*  PRIORITY ORDER ......... RANK, AUM, CAPITAL RAISED
002610*
002620*  RANK  AUM-B      FIRM-NAME                      REGION
002630*  ----  ---------  -----------------------------  --------------------
002640*  0001     875.40  GRANITE HARBOR CAPITAL PARTNERS NORTHEAST
002650*  0002     612.10  BEACON HILL GROWTH EQUITY       NORTHEAST
002660*  0007     340.25  CHARTER OAK BUYOUT FUND         NORTHEAST
002670*
002680*  (REGION AND FOCUS ALWAYS PRINT LAST OF THE THREE FIXED TRAILING
002690*  COLUMNS; THE NUMBER AND ORDER OF THE LEADING COLUMNS ABOVE VARIES
002700*  FROM RUN TO RUN WITH WHATEVER PRIORITY LIST CRITIN CARRIED - SEE
002710*  THE COLUMN LAYOUT QUICK REFERENCE FURTHER DOWN FOR THE FULL LIST
002720*  OF POSSIBLE COLUMNS.)
002730***************************************************************
002740 WORKING-STORAGE SECTION.
002750***************************************************************
002760*  DATA-NAME PREFIX GLOSSARY - ADDED TKT 6203 AFTER QUESTIONS
002770*  FROM NEW STAFF.  EVERY WORKING-STORAGE FIELD IN THIS PROGRAM
002780*  CARRIES ONE OF THE PREFIXES BELOW; THE SUFFIX AFTER THE
002790*  PREFIX (RANK, FIRM-NAME, REGION, PRIMARY-FOCUS, CAPITAL-
002800*  RAISED-M, LATEST-FUND-SIZE-B, AUM-B) NAMES THE SAME BUSINESS
002810*  VALUE NO MATTER WHICH TABLE OR RECORD IT LIVES IN.
002820*
002830*  FM-   FIRM MASTER RECORD FIELD (PEI-FIRM-REC, FROM FIRMIN)
002840*  CR-   SCREEN CRITERIA RECORD FIELD (PEI-CRITERIA-REC, CRITIN)
002850*  FT-   IN-MEMORY FIRM TABLE ENTRY, FILE ORDER (FIRM-TABLE)
002860*  FT-..-B  SAME FIELD, RANK-ORDERED COPY (FIRM-TABLE-B) - NOTE
002870*           THIS IS A TRAILING -B FOR "SECOND TABLE", NOT TO BE
002880*           CONFUSED WITH THE "-B" THAT ALREADY ENDS AUM-B AND
002890*           LATEST-FUND-SIZE-B AS PART OF THE BUSINESS NAME
002900*           ITSELF (THOSE TWO ARE USD-BILLIONS FIGURES)
002910*  WST-  ONE-ROW SWAP TEMPLATE FOR THE FIRM-TABLE/FIRM-TABLE-B
002920*           LOAD AND RANK-ORDER SORT
002930*  MT-   SCREENED-AND-SURVIVING FIRM, IN MATCH-TABLE
002940*  MST-  ONE-ROW SWAP TEMPLATE FOR THE MATCH-TABLE SORT
002950*  WS-   GENERAL WORKING-STORAGE SCRATCH OR CONTROL FIELD, NOT
002960*           TIED TO ANY ONE TABLE ROW
002970*  DD-   ONE DETAIL ROW'S VALUES, STAGED OUT OF MATCH-TABLE AND
002980*           FIRM-TABLE-B JUST BEFORE THE REPORT LINE IS BUILT
002990*  DL-   EDITED (ZERO-SUPPRESSED) NUMERIC VERSION OF A DD- FIELD,
003000*           READY TO STRING INTO THE DETAIL LINE
003010*  CL-   ONE VALUE EDITED INTO A CRIT-LINE-xxx CRITERIA-ECHO LINE
003020*  HL1-  A FIELD WITHIN HEADER-LINE-1 (THE FIXED CAPTION/DATE LINE)
003030*  SW-   ONE-BYTE Y/N SWITCH WITH AN 88-LEVEL CONDITION NAME
003040*
003050*  TWO PREFIXES DELIBERATELY DO NOT APPEAR ABOVE BECAUSE THIS
003060*  PROGRAM DOES NOT USE THEM, EVEN THOUGH OTHER PROGRAMS IN THE
003070*  SHOP DO - WS-TEMP- (THIS PROGRAM'S SCRATCH FIELDS ARE ALL
003080*  PLAIN WS- SINCE THERE IS ONLY ONE SCRATCH AREA PER PURPOSE,
003090*  NOT SEVERAL COMPETING ONES) AND LK- (LINKAGE SECTION - THIS
003100*  PROGRAM IS A MAIN-LINE BATCH STEP WITH NO CALLING PROGRAM AND
003110*  NO PARAMETER LIST, SO IT HAS NO LINKAGE SECTION AT ALL).
003120***************************************************************
003130*
003140***************************************************************
003150*  REDEFINES NOTE - THREE REDEFINES CLAUSES COME INTO THIS
003160*  PROGRAM AT COMPILE TIME: WS-COLUMN-ORDER-FLAT (ONE FLAT
003170*  DISPLAY STRING VIEW OF WS-COLUMN-ORDER-TAB, USED ONLY BY THE
003180*  UPSI-0 DIAGNOSTIC DISPLAY IN 310-BUILD-COLUMN-ORDER SO THE
003190*  WHOLE TABLE CAN GO OUT IN ONE DISPLAY STATEMENT INSTEAD OF
003200*  SEVEN), WS-CURRENT-DATE-R (BREAKS ACCEPT-FROM-DATE'S YYMMDD
003210*  INTO SEPARATE YY/MM/DD PIECES FOR THE HEADER-LINE-1 MOVES IN
003220*  300-WRITE-RESULTS) AND CR-PRIORITY-FLAT (DOWN IN THE PEIFIRM
003230*  COPYBOOK - A FLAT VIEW OF THE FOUR CR-PRIORITY-KEY OCCURS
003240*  ENTRIES FOR THE SAME REASON AS WS-COLUMN-ORDER-FLAT).  NONE
003250*  OF THE THREE CHANGE THE SIZE OR ALIGNMENT OF WHAT THEY
003260*  REDEFINE - EACH IS PURELY AN ALTERNATE VIEW FOR A DIFFERENT
003270*  KIND OF ACCESS TO THE SAME BYTES.
003280***************************************************************
003290*
003300*** FIRM/CRITERIA RECORD LAYOUTS - SEE PEIFIRM COPYBOOK
003310*
003320     COPY PEIFIRM.
003330*
003340***************************************************************
003350*  CONTROL NARRATIVE - ADDED PER THE DEPARTMENT'S 2003 BATCH
003360*  CONTROLS REVIEW AND KEPT CURRENT AT EACH ANNUAL WALKTHROUGH
003370*  SINCE.  THIS NOTE EXISTS SO AN AUDITOR - OR A PROGRAMMER WHO
003380*  HAS NEVER SEEN THIS JOB RUN - CAN ANSWER "WHAT CONTROLS THIS
003390*  RUN" WITHOUT TRACING THE WHOLE LISTING.
003400*
003410*  INPUT CONTROL - FIRMIN IS THE FIRM MASTER EXTRACT PRODUCED
003420*  NIGHTLY BY THE UPSTREAM FIRM-MAINTENANCE SUBSYSTEM.  THIS
003430*  PROGRAM TRUSTS THAT EXTRACT'S CONTENT BUT NOT ITS SHAPE - SEE
003440*  060-VALIDATE-HEADER-COLS BELOW, WHICH REFUSES TO RUN THE JOB
003450*  AGAINST AN EXTRACT WHOSE COLUMN LAYOUT DOES NOT MATCH WHAT
003460*  THIS PROGRAM EXPECTS, RATHER THAN SILENTLY MISREADING FIELDS.
003470*
003480*  PROCESSING CONTROL - EVERY FIRM READ FROM FIRMIN IS EITHER
003490*  LOADED INTO FIRM-TABLE OR IT IS NOT; THERE IS NO PARTIAL OR
003500*  SKIPPED-FIELD LOAD.  FIRM-COUNT (SEE WS-COUNTERS-AND-
003510*  ACCUMULATORS) REFLECTS ONLY THE ROWS THAT MADE IT INTO
003520*  FIRM-TABLE, NOT EVERY PHYSICAL RECORD READ - A BLANK-NAME
003530*  PLACEHOLDER ROW ON FIRMIN IS READ BUT NEVER COUNTED.  THE JOB
003540*  DOES NOT TRACK A SEPARATE RAW-RECORDS-READ TALLY; RECONCILING
003550*  FIRM-COUNT BACK TO THE UPSTREAM EXTRACT'S OWN RECORD COUNT
003560*  HAS TO ACCOUNT FOR THAT DIFFERENCE.
003570*
003580*  OUTPUT CONTROL - SCRNOUT CARRIES A CRITERIA-ECHO BLOCK AHEAD
003590*  OF THE DETAIL LINES SO A READER OF THE PRINTED REPORT CAN SEE
003600*  EXACTLY WHAT SCREEN WAS RUN WITHOUT GOING BACK TO THE CRITIN
003610*  CARDS - ADDED AFTER AN AUDIT FINDING THAT A SCREEN RESULT
003620*  COULD NOT BE REPRODUCED BECAUSE THE CRITERIA CARDS HAD SINCE
003630*  BEEN REUSED FOR A DIFFERENT RUN.
003640*
003650*  RETENTION - SCRNOUT IS A PRINT-CLASS DATASET, RETAINED UNDER
003660*  THE SHOP'S STANDARD REPORT RETENTION SCHEDULE; THIS PROGRAM
003670*  DOES NOT ITSELF ENFORCE RETENTION, THAT IS A JCL/SMS MATTER.
003680*
003690*  DOWNSTREAM CONSUMERS - SCRNOUT IS A TERMINAL REPORT, NOT AN
003700*  EXTRACT FEEDING ANOTHER BATCH STEP.  RESEARCH DESK ANALYSTS
003710*  READ IT DIRECTLY OFF THE SYSOUT QUEUE OR A PRINTED COPY; NO
003720*  OTHER PROGRAM IN THE SHOP IS KNOWN TO READ SCRNOUT BACK IN AS
003730*  INPUT.  IF THAT EVER CHANGES, SCRNOUT'S FREE-FORM,
003740*  VARIABLE-COLUMN LAYOUT (SEE THE COLUMN LAYOUT QUICK REFERENCE
003750*  BELOW) WOULD MAKE A POOR MACHINE-READABLE INTERFACE AND A
003760*  SEPARATE FIXED-FORMAT EXTRACT SHOULD BE ADDED RATHER THAN
003770*  ASKING A NEW PROGRAM TO PARSE THIS REPORT.
003780***************************************************************
003790*
003800***************************************************************
003810*  FIELD VALIDATION RULES QUICK REFERENCE - CONSOLIDATED HERE
003820*  SO A REVIEWER DOES NOT HAVE TO HUNT THROUGH 055-READ-FIRMIN,
003830*  060-VALIDATE-HEADER-COLS AND THE THREE FILTER PARAGRAPHS TO
003840*  SEE EVERY DEFAULTING OR REJECTION RULE IN ONE PLACE.
003850*
003860*  FM-LATEST-FUND-SIZE-B, FM-CAPITAL-RAISED-M, FM-AUM-B AND
003870*  FM-RANK EACH DEFAULT TO ZERO IF THE EXTRACT DELIVERS A NON-
003880*  NUMERIC VALUE IN THAT POSITION - SEE THE FOUR NOT NUMERIC
003890*  CHECKS IN 055-READ-FIRMIN.  A ZERO AUM OR RANK CANNOT MEET
003900*  ANY SENSIBLE MINIMUM SCREEN, SO A BAD TAPE VALUE EFFECTIVELY
003910*  SCREENS THAT FIRM OUT RATHER THAN ABENDING THE STEP OVER ONE
003920*  BAD COLUMN ON ONE RECORD.
003930*
003940*  A FIRMIN RECORD WITH FM-FIRM-NAME = SPACES IS SKIPPED ENTIRELY
003950*  (NOT LOADED INTO FIRM-TABLE AT ALL) - THIS IS HOW THE UPSTREAM
003960*  EXTRACT MARKS A STRIPPED OR PLACEHOLDER ROW.
003970*
003980*  THE VERY FIRST FIRMIN RECORD OF THE RUN IS HELD TO A STRICTER
003990*  STANDARD THAN ALL THE OTHERS - IF IT IS ENTIRELY BLANK THE
004000*  WHOLE RUN ABORTS (RC=16) RATHER THAN SILENTLY LOADING A ZERO-
004010*  VALUE FIRM, SINCE THAT PATTERN MEANS THE EXTRACT'S COLUMN
004020*  LAYOUT ITSELF IS WRONG, NOT JUST ONE FIRM'S DATA.
004030*
004040*  CR-REGION-EQUALS AND CR-FOCUS-CONTAINS ARE NEVER REJECTED, ONLY
004050*  CASE-FOLDED - ANY TEXT THE OPERATOR KEYS IS A VALID FILTER
004060*  VALUE, EVEN IF IT MATCHES NOTHING ON FIRMIN (WHICH JUST MEANS
004070*  A ZERO-MATCH REPORT, A VALID OUTCOME - SEE THE CONTROL
004080*  NARRATIVE ABOVE).
004090*
004100*  A CR-PRIORITY-KEY VALUE THIS PROGRAM DOES NOT RECOGNIZE IS NOT
004110*  REJECTED EITHER - IT RESOLVES TO SORT-KEY-CODE '0' AND SIMPLY
004120*  CONTRIBUTES NOTHING TO THE SORT OR THE COLUMN LAYOUT, RATHER
004130*  THAN ABENDING ON AN OPERATOR TYPO.
004140***************************************************************
004150*
004160***************************************************************
004170*  KNOWN LIMITATIONS - CARRIED FORWARD UNCHANGED SINCE THE
004180*  ORIGINAL DESIGN, NOTED HERE SO A FUTURE ENHANCEMENT REQUEST
004190*  DOES NOT GET TREATED AS A NEWLY DISCOVERED BUG.
004200*
004210*  1. EXACTLY FOUR PRIORITY SLOTS.  CRITIN HAS NO FIFTH SLOT -
004220*     IF THE RESEARCH DESK EVER ASKS FOR A FIVE-DEEP PRIORITY
004230*     LIST THIS IS A RECORD-LAYOUT CHANGE, NOT A CODE TWEAK.
004240*
004250*  2. EXACTLY ONE CRITERIA RECORD PER RUN.  BATCHING SEVERAL
004260*     SCREENS INTO ONE EXECUTION WOULD REQUIRE LOOPING 000-
004270*     HOUSEKEEPING'S READ OF CRITIN AND RE-RUNNING THE FILTER/
004280*     SORT/REPORT STEPS PER CRITERIA RECORD - NOT ATTEMPTED HERE
004290*     BECAUSE NO ONE HAS ASKED FOR IT.
004300*
004310*  3. THE BUBBLE SORTS (074/076 AND 205/210) ARE O(N SQUARED).
004320*     FINE FOR THE FIRM COUNTS THIS SCREEN HAS EVER SEEN; WOULD
004330*     NEED REVISITING IF THE FIRM MASTER EVER GREW BY AN ORDER
004340*     OF MAGNITUDE.
004350*
004360*  4. NAME/REGION/FOCUS SUBSTRING AND TRIM LOGIC IS HAND-CODED
004370*     (234/236/239/241) RATHER THAN USING AN INTRINSIC FUNCTION -
004380*     THIS IS A HOUSE STANDARD, NOT AN OVERSIGHT, SEE THE SHOP'S
004390*     CODING STANDARDS MANUAL.
004400***************************************************************
004410*
004420*ONE 2-BYTE STATUS FIELD PER FILE, TESTED RIGHT AFTER EVERY OPEN,
004430*READ AND WRITE.  '00' IS THE ONLY GOOD STATUS THIS PROGRAM EVER
004440*CHECKS FOR EXCEPT FIRMIN'S '10' AT-END - ANY OTHER VALUE ON ANY
004450*FILE IS TREATED AS A JCL/DATASET PROBLEM THE OPERATOR HAS TO FIX,
004460*NOT SOMETHING THE PROGRAM TRIES TO RECOVER FROM.
004470*
004480*  COMMON VALUES AN OPERATOR MAY SEE ON THE CONSOLE DISPLAY IF
004490*  ONE OF THESE FIELDS IS EVER ADDED TO A DISPLAY STATEMENT
004500*  DURING TROUBLESHOOTING (NONE OF THE '00'/'10' PAIR BELOW IS
004510*  AN ERROR - EVERYTHING ELSE IS) -
004520*
004530*    '00'  SUCCESSFUL COMPLETION
004540*    '10'  END OF FILE (EXPECTED ON FIRMIN, NEVER TESTED FOR
004550*          ON CRITIN OR SCRNOUT)
004560*    '23'  RECORD NOT FOUND / FILE NOT FOUND AT OPEN TIME -
004570*          USUALLY A MISSING OR MISTYPED JCL DD STATEMENT
004580*    '35'  OPEN FAILED, DATASET DOES NOT EXIST - CHECK THE
004590*          UPSTREAM EXTRACT JOB ACTUALLY RAN AND CATALOGED ITS
004600*          OUTPUT BEFORE THIS STEP WAS SUBMITTED
004610*    '37'  OPEN FAILED, SPACE/BLOCKSIZE PROBLEM ON THE OUTPUT
004620*          DATASET (SCRNOUT) - CHECK THE SYSOUT CLASS ALLOCATION
004630*    '39'  OPEN FAILED, FIXED ATTRIBUTE MISMATCH BETWEEN THE
004640*          JCL DCB AND WHAT THIS PROGRAM'S FD SPECIFIES - USUALLY
004650*          MEANS THE UPSTREAM EXTRACT CHANGED RECORD LENGTH
004660*
004670*  THIS PROGRAM ITSELF NEVER DISPLAYS IFCODE/CFCODE/OFCODE ON A
004680*  NORMAL RUN - THEY EXIST SO A PROGRAMMER CAN DROP A TEMPORARY
004690*  DISPLAY STATEMENT IN DURING AN ABEND INVESTIGATION WITHOUT
004700*  HAVING TO ADD THE FIELDS FIRST.
004710
004720 01  FILE-STATUS-CODES.
004730     05  IFCODE                  PIC X(02).
004740         88  FIRMIN-OK           VALUE '00'.
004750         88  FIRMIN-EOF          VALUE '10'.
004760     05  CFCODE                  PIC X(02).
004770         88  CRITIN-OK           VALUE '00'.
004780     05  OFCODE                  PIC X(02).
004790         88  SCRNOUT-OK          VALUE '00'.
004800     05  FILLER                  PIC X(02).
004810
004820*SWITCHES - ONE BYTE EACH, 'Y'/'N', WITH AN 88-LEVEL CONDITION NAME
004830*FOR THE TEST SO THE PROCEDURE DIVISION NEVER COMPARES AGAINST A
004840*LITERAL 'Y' DIRECTLY.  SW-SWAP-NEEDED DOES DOUBLE DUTY AS A
004850*GENERAL PASS/FAIL FLAG IN THE FILTER PARAGRAPHS AND AS THE BUBBLE-
004860*SORT SWAP FLAG IN THE SORT PARAGRAPHS - THE TWO USES NEVER OVERLAP
004870*IN THE SAME PASS THROUGH THE PROGRAM SO ONE BYTE COVERS BOTH.
004880
004890 77  SW-EOF-FIRMIN               PIC X(01)  VALUE 'N'.
004900     88  EOF-FIRMIN                         VALUE 'Y'.
004910 77  SW-FIRST-FIRM-REC           PIC X(01)  VALUE 'Y'.
004920     88  FIRST-FIRM-REC                     VALUE 'Y'.
004930 77  SW-KEY-DECIDED              PIC X(01)  VALUE 'N'.
004940     88  KEY-DECIDED                        VALUE 'Y'.
004950 77  SW-SWAP-NEEDED              PIC X(01)  VALUE 'N'.
004960     88  SWAP-NEEDED                        VALUE 'Y'.
004970 77  SW-COLUMN-PRESENT           PIC X(01)  VALUE 'N'.
004980     88  COLUMN-PRESENT                     VALUE 'Y'.
004990 77  WS-LINE-POS                 PIC 9(03) VALUE 1 COMP.
005000
005010*** EVERY SUBSCRIPT, COUNTER AND ACCUMULATOR USED ANYWHERE IN THE
005020*** PROGRAM LIVES IN THIS ONE GROUP - COMP THROUGHOUT SINCE THESE
005030*** ARE TESTED AND STEPPED IN PERFORM-VARYING LOOPS THOUSANDS OF
005040*** TIMES A RUN AND ZONED ARITHMETIC ON A 370 IS NOT FREE.
005050*** FIRM-COUNT/MATCH-COUNT ARE ROW COUNTS; THE FT-/MT- -IDX-N
005060*** FIELDS HOLD THE ACTIVE INDEX VALUE WHEN A PARAGRAPH NEEDS TO
005070*** PASS IT TO ANOTHER PARAGRAPH (YOU CANNOT PASS AN INDEX-NAME);
005080*** SORT-PASS/SORT-J DRIVE THE BUBBLE SORTS; KEY-IDX/SCAN-POS/
005090*** COL-IDX/PRI-IDX ARE LOOP CONTROLS FOR THE KEY, SCAN AND
005100*** COLUMN-ORDER TABLES; THE WS-xxx-LEN FIELDS SUPPORT THE
005110*** STRING-TRIMMING HELPERS IN THE 230 AND 340 SERIES BELOW.
005120
005130 01  WS-COUNTERS-AND-ACCUMULATORS.
005140     05  FIRM-COUNT              PIC 9(03) COMP.
005150     05  MATCH-COUNT             PIC 9(03) COMP.
005160     05  FT-IDX-N                PIC 9(03) COMP.
005170     05  FT-IDX-B-N              PIC 9(03) COMP.
005180     05  MT-IDX-N                PIC 9(03) COMP.
005190     05  SORT-PASS               PIC 9(03) COMP.
005200     05  SORT-J                  PIC 9(03) COMP.
005210     05  KEY-IDX                 PIC 9(01) COMP.
005220     05  SCAN-POS                PIC 9(02) COMP.
005230     05  COL-IDX                 PIC 9(01) COMP.
005240     05  PRI-IDX                 PIC 9(01) COMP.
005250     05  WS-NEEDLE-LEN           PIC 9(02) COMP.
005260     05  WS-HAY-LEN              PIC 9(02) COMP.
005270     05  WS-LAST-POS             PIC 9(02) COMP.
005280     05  FILLER                  PIC X(02).
005290
005300***************************************************************
005310*  CAPACITY NOTE - ALL THREE FIRM-LEVEL TABLES (FIRM-TABLE,
005320*  FIRM-TABLE-B, MATCH-TABLE) ARE SIZED AT 300 ENTRIES.  THE PEI
005330*  300 FIRM MASTER HAS NEVER CARRIED MORE THAN 300 FIRMS SINCE
005340*  THE EXTRACT WAS FIRST STOOD UP, SO THIS WAS NOT AN ARBITRARY
005350*  ROUND NUMBER - IT WAS THE ACTUAL LIST SIZE AT THE TIME,
005360*  ROUNDED UP FOR HEADROOM.  THERE IS NO SUBSCRIPT-RANGE CHECK
005370*  ON THE LOAD IN 050-LOAD-FIRM-TABLE - IF THE UPSTREAM EXTRACT
005380*  EVER GREW PAST 300 ROWS THIS STEP WOULD ABEND ON A SUBSCRIPT
005390*  OUT OF RANGE RATHER THAN TRUNCATE THE LIST SILENTLY, WHICH
005400*  THIS SHOP CONSIDERS THE SAFER FAILURE MODE OF THE TWO.  IF
005410*  THE FIRM COUNT EVER OUTGROWS THIS TABLE, RAISE ALL THREE
005420*  OCCURS CLAUSES TOGETHER - THEY MUST STAY IN STEP.
005430***************************************************************
005440*
005450*** IN-MEMORY FIRM LIST LOADED FROM FIRMIN - ORIGINAL FILE ORDER
005460
005470 01  FIRM-TABLE-AREA.
005480     05  FIRM-TABLE OCCURS 300 TIMES
005490                 INDEXED BY FT-IDX.
005500         10  FT-RANK                 PIC 9(04).
005510         10  FT-FIRM-NAME            PIC X(40).
005520         10  FT-REGION               PIC X(20).
005530         10  FT-PRIMARY-FOCUS        PIC X(20).
005540         10  FT-CAPITAL-RAISED-M     PIC 9(07)V9(02).
005550         10  FT-LATEST-FUND-SIZE-B   PIC 9(05)V9(02).
005560         10  FT-AUM-B                PIC 9(05)V9(02).
005570         10  FILLER                  PIC X(02).
005580
005590*** SECOND COPY OF THE FIRM LIST, ASCENDING BY RANK, USED BY
005600*** THE REPORT WRITER TO RE-FETCH A FULL ROW BY RANK (THE
005610*** SORT/FILTER STEPS CARRY RANK AND SORT-KEY VALUES ONLY).
005620
005630 01  FIRM-TABLE-B-AREA.
005640     05  FIRM-TABLE-B OCCURS 300 TIMES
005650                 ASCENDING KEY IS FT-RANK-B
005660                 INDEXED BY FT-IDX-B.
005670         10  FT-RANK-B               PIC 9(04).
005680         10  FT-FIRM-NAME-B          PIC X(40).
005690         10  FT-REGION-B              PIC X(20).
005700         10  FT-PRIMARY-FOCUS-B      PIC X(20).
005710         10  FT-CAPITAL-RAISED-M-B   PIC 9(07)V9(02).
005720         10  FT-LATEST-FUND-SIZE-B-B PIC 9(05)V9(02).
005730         10  FT-AUM-B-B              PIC 9(05)V9(02).
005740         10  FILLER                  PIC X(02).
005750
005760*** SWAP TEMPLATE FOR THE RANK-ORDER BUILD (ONE FIRM-TABLE-B
005770*** ENTRY) AND FOR THE MAIN FIRM-TABLE LOAD-STAGING AREA.
005780
005790 01  WS-FIRM-SWAP-TEMP.
005800     05  WST-RANK                PIC 9(04).
005810     05  WST-FIRM-NAME           PIC X(40).
005820     05  WST-REGION              PIC X(20).
005830     05  WST-PRIMARY-FOCUS       PIC X(20).
005840     05  WST-CAPITAL-RAISED-M    PIC 9(07)V9(02).
005850     05  WST-LATEST-FUND-SIZE-B  PIC 9(05)V9(02).
005860     05  WST-AUM-B               PIC 9(05)V9(02).
005870     05  FILLER                  PIC X(02).
005880
005890*** FILTERED AND (AFTER THE SORT ENGINE RUNS) RE-ORDERED LIST.
005900*** CARRIES RANK, FIRM NAME (FOR THE FALLBACK LINE) AND THE
005910*** THREE NUMERIC SORT-KEY VALUES - NOT THE FULL ROW.
005920
005930 01  MATCH-TABLE-AREA.
005940     05  MATCH-TABLE OCCURS 300 TIMES
005950                 INDEXED BY MT-IDX.
005960         10  MT-RANK                 PIC 9(04).
005970         10  MT-FIRM-NAME            PIC X(40).
005980         10  MT-AUM-B                PIC 9(05)V9(02).
005990         10  MT-LATEST-FUND-SIZE-B   PIC 9(05)V9(02).
006000         10  MT-CAPITAL-RAISED-M     PIC 9(07)V9(02).
006010         10  FILLER                  PIC X(02).
006020
006030*ONE-ROW SWAP TEMPLATE FOR 210-BUBBLE-COMPARE - SAME SHAPE AS ONE
006040*MATCH-TABLE ENTRY SO THE WHOLE ROW MOVES IN TWO MOVE STATEMENTS
006050*INSTEAD OF FIVE FIELD-BY-FIELD ONES.
006060
006070 01  WS-MATCH-SWAP-TEMP.
006080     05  MST-RANK                PIC 9(04).
006090     05  MST-FIRM-NAME           PIC X(40).
006100     05  MST-AUM-B               PIC 9(05)V9(02).
006110     05  MST-LATEST-FUND-SIZE-B  PIC 9(05)V9(02).
006120     05  MST-CAPITAL-RAISED-M    PIC 9(07)V9(02).
006130     05  FILLER                  PIC X(02).
006140
006150*** RESOLVED SORT KEYS - ONE-CHARACTER CODE PER PRIORITY SLOT.
006160*** 'A'=AUM(DESC) 'F'=LATEST FUND SIZE(DESC) 'C'=CAPITAL(DESC)
006170*** 'R'=PEI RANK(ASC)  '0'=SLOT NOT USED (TIE, FALLS THROUGH)
006180
006190 01  WS-SORT-KEY-TABLE.
006200     05  WS-SORT-KEY-CODE OCCURS 4 TIMES
006210                 INDEXED BY SK-IDX    PIC X(01) VALUE '0'.
006220     05  WS-SORT-KEY-DISPLAY OCCURS 4 TIMES
006230                 INDEXED BY SD-IDX    PIC X(20) VALUE SPACES.
006240     05  FILLER                  PIC X(02).
006250
006260 01  WS-KEY-WORK-AREAS.
006270     05  WS-PRIORITY-WORK        PIC X(20).
006280     05  WS-LEFT-VALUE           PIC 9(07)V9(02).
006290     05  WS-RIGHT-VALUE          PIC 9(07)V9(02).
006300     05  FILLER                  PIC X(02).
006310
006320*** COLUMN ORDER TABLE BUILT BY THE RESULTS WRITER.  CODES ARE
006330*** 'RANK' 'AUM ' 'LFSZ' 'CAPR' 'FNAM' 'REGN' 'FOCU'.
006340
006350 01  WS-COLUMN-ORDER-AREA.
006360     05  WS-COLUMN-COUNT         PIC 9(01) COMP.
006370     05  WS-COLUMN-ORDER-TAB OCCURS 7 TIMES
006380                 INDEXED BY WCO-IDX  PIC X(04) VALUE SPACES.
006390*** FLAT VIEW OF THE SAME 28 BYTES - USED ONLY TO DISPLAY THE
006400*** CHOSEN COLUMN ORDER ON THE OPERATOR CONSOLE WHEN THE RUN
006410*** IS SUBMITTED WITH THE DIAGNOSTICS SWITCH TURNED ON.
006420     05  WS-COLUMN-ORDER-FLAT REDEFINES WS-COLUMN-ORDER-TAB
006430                              PIC X(28).
006440     05  FILLER                  PIC X(02).
006450
006460*** DATE STAMP FOR THE REPORT - CLASSIC 2-DIGIT YEAR ACCEPT
006470*** (SEE Y2K REVIEW ENTRY IN THE MODIFICATION LOG ABOVE).
006480*** WS-CURRENT-DATE-R EXISTS ONLY SO HEADER-LINE-1 CAN MOVE THE
006490*** YY/MM/DD PIECES OUT SEPARATELY WITH SLASHES BETWEEN THEM -
006500*** THE 6-BYTE ACCEPT FIELD ITSELF IS NEVER USED FOR ARITHMETIC
006510*** OR COMPARED AGAINST ANYTHING, SO THE 2-DIGIT YEAR IS COSMETIC
006520*** ONLY AND CARRIES NO Y2K EXPOSURE - THIS WAS THE FINDING OF
006530*** THE 1998 REVIEW NOTED IN THE MODIFICATION LOG ABOVE AND HAS
006540*** NOT NEEDED REVISITING SINCE.
006550
006560 01  WS-CURRENT-DATE-FIELDS.
006570     05  WS-CURRENT-DATE         PIC 9(06).
006580     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
006590         10  WS-CURR-YY          PIC 9(02).
006600         10  WS-CURR-MM          PIC 9(02).
006610         10  WS-CURR-DD          PIC 9(02).
006620     05  FILLER                  PIC X(02).
006630
006640*** BLANK LINE AND REPORT LINES
006650
006660 01  BLANK-LINE                  PIC X(132) VALUE SPACES.
006670
006680*SIX FIXED 132-BYTE CRITERIA-ECHO LINES, ONE PER FILTER VALUE PLUS
006690*ONE FOR THE PRIORITY LIST, EACH WITH ITS OWN LITERAL CAPTION IN
006700*FILLER AND ONE EDITED OUTPUT FIELD.  320-WRITE-CRITERIA-BLOCK
006710*MOVES THE RUN'S CRITERIA INTO THESE AND WRITES THEM IN ORDER.
006720
006730 01  CRIT-LINE-REGION.
006740     05  FILLER                  PIC X(24) VALUE
006750             'REGION EQUALS..........:'.
006760     05  CL-REGION-OUT           PIC X(20).
006770     05  FILLER                  PIC X(88) VALUE SPACES.
006780
006790*Z(05)9.99 EDIT PICTURE SUPPRESSES LEADING ZEROS ON THE DOLLAR
006800*FIGURE BUT ALWAYS SHOWS THE DECIMAL POINT AND TWO CENTS DIGITS.
006810
006820 01  CRIT-LINE-MIN-AUM.
006830     05  FILLER                  PIC X(24) VALUE
006840             'MIN AUM (USD B)........:'.
006850     05  CL-MIN-AUM-OUT          PIC Z(05)9.99.
006860     05  FILLER                  PIC X(79) VALUE SPACES.
006870
006880*SAME EDIT PICTURE AS CRIT-LINE-MIN-AUM - BOTH FIELDS ARE STORED
006890*AS 5.2 USD-BILLIONS.
006900
006910 01  CRIT-LINE-MIN-FUND.
006920     05  FILLER                  PIC X(24) VALUE
006930             'MIN LATEST FUND (USD B):'.
006940     05  CL-MIN-FUND-OUT         PIC Z(05)9.99.
006950     05  FILLER                  PIC X(79) VALUE SPACES.
006960
006970*WIDER EDIT PICTURE THAN THE AUM/FUND LINES - CAPITAL RAISED IS
006980*STORED IN USD-MILLIONS AND CAN RUN TWO DIGITS LONGER.
006990
007000 01  CRIT-LINE-MIN-CAPITAL.
007010     05  FILLER                  PIC X(24) VALUE
007020             'MIN CAPITAL (USD M)....:'.
007030     05  CL-MIN-CAPITAL-OUT      PIC Z(07)9.99.
007040     05  FILLER                  PIC X(77) VALUE SPACES.
007050
007060*FOCUS-CONTAINS IS ECHOED VERBATIM, NOT EDITED - IT IS A KEYWORD,
007070*NOT A NUMBER.
007080
007090 01  CRIT-LINE-FOCUS.
007100     05  FILLER                  PIC X(24) VALUE
007110             'PRIMARY FOCUS CONTAINS.:'.
007120     05  CL-FOCUS-OUT            PIC X(20).
007130     05  FILLER                  PIC X(88) VALUE SPACES.
007140
007150*CL-PRIORITY-OUT HOLDS THE FOUR PRIORITY-KEY DISPLAY NAMES STRUNG
007160*TOGETHER WITH '/' SEPARATORS BY 320-WRITE-CRITERIA-BLOCK - WIDE
007170*ENOUGH FOR FOUR 20-BYTE NAMES PLUS SEPARATORS WITH ROOM TO SPARE.
007180
007190 01  CRIT-LINE-PRIORITY.
007200     05  FILLER                  PIC X(24) VALUE
007210             'PRIORITY...............:'.
007220     05  CL-PRIORITY-OUT         PIC X(88).
007230     05  FILLER                  PIC X(20) VALUE SPACES.
007240
007250*FIXED CAPTION-AND-DATE LINE - ALWAYS THE SAME SHAPE NO MATTER WHAT
007260*COLUMNS THE RUN ENDS UP PRINTING, SO IT IS NOT BUILT BY THE
007270*COLUMN-ORDER WALK THE WAY HEADER-LINE-2 AND DETAIL-LINE ARE.
007280
007290 01  HEADER-LINE-1.
007300     05  FILLER                  PIC X(16) VALUE
007310             'PEI 300 SCREEN: '.
007320     05  FILLER                  PIC X(06) VALUE 'DATE: '.
007330     05  HL1-MM                  PIC 9(02).
007340     05  FILLER                  PIC X(01) VALUE '/'.
007350     05  HL1-DD                  PIC 9(02).
007360     05  FILLER                  PIC X(01) VALUE '/'.
007370     05  HL1-YY                  PIC 9(02).
007380     05  FILLER                  PIC X(98) VALUE SPACES.
007390
007400*** HEADER-LINE-2 AND DETAIL-LINE ARE NO LONGER FIXED-FORMAT -
007410*** 310-BUILD-COLUMN-ORDER DECIDES HOW MANY COLUMNS PRINT AND IN
007420*** WHICH ORDER, SO BOTH LINES ARE BUILT A COLUMN AT A TIME BY
007430*** STRING-ING EACH COLUMN'S TEXT IN BEHIND THE LAST, WALKING
007440*** WS-COLUMN-ORDER-TAB (SEE 332-ADD-HEADING-COLUMN AND
007450*** 342-ADD-DETAIL-COLUMN BELOW).
007460
007470 01  HEADER-LINE-2               PIC X(132).
007480
007490 01  DETAIL-LINE                 PIC X(132).
007500***************************************************************
007510*  COLUMN LAYOUT QUICK REFERENCE - THE SAME SEVEN COLUMNS CAN
007520*  APPEAR IN ANY OPERATOR-CHOSEN ORDER (SEE WS-COLUMN-ORDER-TAB
007530*  AND 310-BUILD-COLUMN-ORDER) SO THEIR WIDTHS ARE LISTED HERE
007540*  ONCE RATHER THAN HUNTED THROUGH 332/342 EACH TIME.
007550*
007560*  CODE  CAPTION         WIDTH  SOURCE FIELD         EDIT
007570*  ----  --------------  -----  -------------------  ----------------
007580*  RANK  RANK            4      MT-RANK              ZZZ9
007590*  AUM   AUM ($B)        9      MT-AUM-B              ZZZ,ZZZ.99
007600*  LFSZ  LATEST FUND($B) 9      FT-LATEST-FUND-SIZE-B ZZZ,ZZZ.99
007610*  CAPR  CAP RAISED($M)  9      FT-CAPITAL-RAISED-M  ZZZ,ZZZ.99 (B)
007620*  FNAM  FIRM NAME       30     MT-FIRM-NAME         X(30), LEFT JUST.
007630*  REGN  REGION          20     FT-REGION-B          X(20), LEFT JUST.
007640*  FOCU  PRIMARY FOCUS   20     FT-PRIMARY-FOCUS-B   X(20), LEFT JUST.
007650*
007660*  (B) CAPR PULLS FROM FIRM-TABLE-B RATHER THAN FIRM-TABLE BECAUSE
007670*  FIRM-TABLE-B IS THE RANK-ORDERED COPY AND THE DETAIL LOOP WALKS
007680*  MATCH-TABLE IN RANK ORDER, NOT FILE ORDER - SEE THE GLOSSARY
007690*  ENTRY FOR FT-..-B ABOVE IF THIS STILL READS BACKWARDS.
007700*
007710*  A COLUMN CODE THAT DROPS OUT OF CRITIN'S PRIORITY LIST SIMPLY
007720*  DOES NOT APPEAR IN WS-COLUMN-ORDER-TAB FOR THIS RUN - NEITHER
007730*  330-WRITE-COLUMN-HEADINGS NOR 340-WRITE-DETAIL-LINE HAS ANY
007740*  SPECIAL CASE FOR A MISSING COLUMN, THEY JUST NEVER GET ASKED
007750*  FOR ONE THAT WAS NOT BUILT INTO THE TABLE.
007760***************************************************************
007770
007780*** STAGING AREA FOR ONE DETAIL ROW'S VALUES, PULLED FROM
007790*** MATCH-TABLE (RANK/NAME/SORT-KEY VALUES) AND, FOR REGION AND
007800*** PRIMARY FOCUS ONLY, FROM THE RANK-ORDERED FIRM-TABLE-B
007810*** LOOKUP - BEFORE THE COLUMN-ORDER WALK FORMATS THEM.
007820
007830 01  WS-DETAIL-ROW.
007840     05  DD-RANK                 PIC 9(04).
007850     05  DD-FIRM-NAME            PIC X(40).
007860     05  DD-REGION               PIC X(20).
007870     05  DD-PRIMARY-FOCUS        PIC X(20).
007880     05  DD-CAPITAL-RAISED-M     PIC 9(07)V9(02).
007890     05  DD-LATEST-FUND-SIZE-B   PIC 9(05)V9(02).
007900     05  DD-AUM-B                PIC 9(05)V9(02).
007910     05  FILLER                  PIC X(02).
007920
007930*** EDITED WORK FIELDS USED ONLY WHILE A NUMERIC COLUMN IS BEING
007940*** STRING-ED INTO THE DETAIL LINE, AND A GENERAL-PURPOSE TEXT
007950*** WORK FIELD (WITH ITS OWN TRIMMED-LENGTH COUNTER) USED WHILE
007960*** A NAME/REGION/FOCUS COLUMN IS BEING STRING-ED IN.
007970
007980 01  WS-COLUMN-EDIT-AREA.
007990     05  DL-RANK-ED              PIC 9(04).
008000     05  DL-AUM-ED               PIC ZZZZ9.99.
008010     05  DL-LFSZ-ED              PIC ZZZZ9.99.
008020     05  DL-CAPR-ED              PIC ZZZZZZ9.99.
008030     05  WS-STRING-WORK          PIC X(40).
008040     05  WS-STRING-LEN           PIC 9(02) COMP.
008050     05  FILLER                  PIC X(02).
008060
008070***************************************************************
008080*  PARAGRAPH MAP - ADDED FOR THE 2019 BATCH INVENTORY SO A
008090*  REVIEWER CAN FIND A PARAGRAPH'S PURPOSE WITHOUT SCROLLING
008100*  THE WHOLE PROCEDURE DIVISION.  KEPT IN PERFORM ORDER, NOT
008110*  PARAGRAPH-NUMBER ORDER, SINCE THAT IS HOW A NEW PROGRAMMER
008120*  ACTUALLY WALKS THE LOGIC.
008130*
008140*  000-HOUSEKEEPING       OPEN/INITIALIZE, LOAD FIRM TABLE,
008150*                         BUILD RANK-ORDER COPY, RESOLVE SORT KEYS
008160*  010-READ-CRITIN        READ THE ONE SCREEN CRITERIA RECORD
008170*  050-LOAD-FIRM-TABLE    ONE FIRMIN RECORD INTO FIRM-TABLE
008180*  055-READ-FIRMIN        PHYSICAL READ PLUS NUMERIC DEFAULTING
008190*  060-VALIDATE-HEADER-COLS  FIRST-RECORD LAYOUT SANITY CHECK
008200*  070-BUILD-RANK-ORDER   BUILD AND SORT FIRM-TABLE-B BY RANK
008210*  072-COPY-ONE-ENTRY     ONE FIRM-TABLE ROW INTO FIRM-TABLE-B
008220*  074-RANK-SORT-PASS     ONE BUBBLE PASS OVER FIRM-TABLE-B
008230*  076-RANK-SORT-COMPARE  ONE COMPARE/SWAP OF FIRM-TABLE-B
008240*  100-FILTER-FIRMS       DRIVES THE SCREEN ACROSS EVERY FIRM
008250*  110-TEST-ONE-FIRM      FIVE-PART SCREEN TEST FOR ONE FIRM
008260*  120-REGION-TEST        REGION-EQUALS CASE-FOLDED COMPARE
008270*  150-FOCUS-TEST         FOCUS-CONTAINS CASE-FOLDED SUBSTRING
008280*  200-SORT-MATCHES       DRIVES THE BUBBLE SORT OVER MATCH-TABLE
008290*  205-BUBBLE-PASS        ONE BUBBLE PASS OVER MATCH-TABLE
008300*  210-BUBBLE-COMPARE     ONE COMPARE/SWAP OF MATCH-TABLE
008310*  220-COMPARE-ONE-KEY    ONE PRIORITY KEY OF A 210 COMPARE
008320*  230-BUILD-SORT-KEYS    RESOLVE CRITIN'S PRIORITY LIST TO CODES
008330*  232-RESOLVE-ONE-KEY    ONE PRIORITY SLOT KEYWORD TO SORT CODE
008340*  234-FIND-TRIMMED-LEN   TRIM THE 20-BYTE PRIORITY WORK FIELD
008350*  236-BACK-UP-ONE        ONE STEP OF THE 234 REVERSE SCAN
008360*  239-FIND-STRING-LEN    TRIM THE 40-BYTE COLUMN TEXT WORK FIELD
008370*  241-STRING-BACK-UP     ONE STEP OF THE 239 REVERSE SCAN
008380*  300-WRITE-RESULTS      CRITERIA BLOCK, HEADINGS, DETAIL LINES
008390*  310-BUILD-COLUMN-ORDER DECIDE WHICH COLUMNS PRINT AND IN WHAT
008400*                         ORDER FOR THIS RUN
008410*  312-ADD-PRIORITY-COLUMN  ONE PRIORITY SLOT INTO THE COLUMN LIST
008420*  314-ADD-COLUMN-IF-NEW  APPEND FIRM-NAME/REGION/FOCUS - THESE
008430*                         ARE NEVER SORT KEYS SO NO DUPE CHECK
008440*                         IS NEEDED, UNLIKE 316 BELOW
008450*  316-ADD-COLUMN-CODE    APPEND ONE COLUMN CODE, SKIPPING DUPES
008460*  318-CHECK-ONE-COLUMN   DUPLICATE-COLUMN-CODE CHECK
008470*  320-WRITE-CRITERIA-BLOCK  ECHO THE SCREEN CRITERIA TO SCRNOUT
008480*  330-WRITE-COLUMN-HEADINGS  BUILD HEADER-LINE-2 A COLUMN AT A TIME
008490*  332-ADD-HEADING-COLUMN  ONE COLUMN'S CAPTION INTO HEADER-LINE-2
008500*  340-WRITE-DETAIL-LINE  BUILD ONE MATCH-TABLE ROW'S DETAIL LINE
008510*  342-ADD-DETAIL-COLUMN  ONE COLUMN'S VALUE INTO DETAIL-LINE
008520*  344-STRING-ONE-COLUMN  STRING A TRIMMED FIELD INTO DETAIL-LINE
008530*  900-WRAP-UP            DISPLAY MATCH COUNT, CLOSE FILES
008540***************************************************************
008550*
008560*----------------------
008570*-----------------------------------------------------------------
008580*PEISCRN MAIN LINE - FIVE STEPS, STRAIGHT THROUGH, NO RESTART LOGIC.
008590*STEP 1 LOADS THE FIRM MASTER AND THE ONE CRITERIA RECORD AND BUILDS
008600*THE RANK-ORDERED WORK COPY OF THE FIRM LIST.  STEP 2 APPLIES THE
008610*SCREEN CRITERIA, ONE FIRM AT A TIME, INTO MATCH-TABLE.  STEP 3
008620*RE-SORTS THE SURVIVORS BY THE REQUESTED PRIORITY KEYS.  STEP 4
008630*WRITES THE CRITERIA BLOCK, COLUMN HEADINGS AND DETAIL LINES TO
008640*SCRNOUT.  STEP 5 DISPLAYS THE MATCH COUNT AND CLOSES THE FILES.
008650*A MISSING CRITERIA RECORD OR AN EMPTY FIRM MASTER IS TREATED AS A
008660*JCL/DATA ERROR, NOT A PROGRAM BUG - SEE 010-READ-CRITIN AND THE
008670*FIRM-COUNT TEST IN 000-HOUSEKEEPING BELOW, BOTH OF WHICH ABORT
008680*WITH RETURN-CODE 16 RATHER THAN PRODUCE A PARTIAL REPORT.
008690*
008700*  RESTART/RERUN PROCEDURE - THIS STEP IS NOT RESTARTABLE IN THE
008710*  CHECKPOINT SENSE AND DOES NOT NEED TO BE - IT NEITHER UPDATES
008720*  FIRMIN NOR CARRIES ANY STATE FORWARD FROM ONE RUN TO THE NEXT.
008730*  IF THE STEP ABENDS OR RETURNS 16, THE OPERATOR SIMPLY FIXES
008740*  WHATEVER CONDITION CAUSED IT (MISSING CRITIN, BAD FIRMIN
008750*  HEADER, DATASET ALLOCATION PROBLEM - SEE FILE-STATUS-CODES
008760*  AND THE OPERATIONS RUN BOOK NOTE ABOVE) AND RESUBMITS THE
008770*  WHOLE STEP FROM THE TOP.  THERE IS NO PARTIAL-COMPLETION STATE
008780*  TO CLEAN UP FIRST - A FAILED RUN NEVER COMMITS ANYTHING.
008790
008800 PROCEDURE DIVISION.
008810*----------------------
008820     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008830*** 000-HOUSEKEEPING LEAVES RETURN-CODE AT 16 AND HAS ALREADY
008840*** PERFORMED 900-WRAP-UP ITSELF IF CRITIN WAS MISSING, FIRMIN
008850*** HAD NO RECOGNIZABLE HEADER, OR FIRMIN LOADED ZERO ROWS - IN
008860*** ANY OF THOSE CASES THE RUN IS DONE.
008870     IF RETURN-CODE = 16
008880        GOBACK
008890     END-IF.
008900     PERFORM 100-FILTER-FIRMS THRU 100-EXIT.
008910     PERFORM 200-SORT-MATCHES THRU 200-EXIT.
008920     PERFORM 300-WRITE-RESULTS THRU 300-EXIT.
008930     PERFORM 900-WRAP-UP THRU 900-EXIT.
008940     MOVE +0 TO RETURN-CODE.
008950     GOBACK.
008960
008970*OPENS ALL THREE FILES, ZEROES OUT EVERY WORKING-STORAGE TABLE AND
008980*ACCUMULATOR (SO A RERUN IN THE SAME REGION NEVER SEES A PRIOR
008990*RUN'S LEFTOVER DATA), THEN LOADS AND PREPARES THE FIRM LIST.  THE
009000*FIRM-COUNT = 0 CHECK CATCHES BOTH A TRULY EMPTY FIRMIN AND A FIRST
009010*RECORD THAT FAILED 060-VALIDATE-HEADER-COLS - EITHER WAY THE RUN
009020*ABENDS CLEAN VIA 900-WRAP-UP RATHER THAN WRITING AN EMPTY REPORT.
009030*THIS IS THE ONLY PARAGRAPH THAT OPENS A FILE - EVERY OTHER FILE
009040*OPERATION IN THE PROGRAM IS A READ, A WRITE OR THE SINGLE CLOSE
009050*IN 900-WRAP-UP.
009060
009070 000-HOUSEKEEPING.
009080     DISPLAY 'PEISCRN - HOUSEKEEPING'.
009090*** OPEN ORDER DOES NOT MATTER TO THE COMPILER BUT MATCHES THE
009100*** ORDER THE THREE FILES ARE CONSUMED/PRODUCED IN BELOW.
009110     OPEN INPUT FIRMIN.
009120     OPEN INPUT CRITIN.
009130     OPEN OUTPUT SCRNOUT.
009140*** CLEAR EVERY TABLE AND COUNTER TO A KNOWN STATE - THIS STEP
009150*** MATTERS BECAUSE THE SHOP RUNS SEVERAL PEI 300 SCREENS BACK
009160*** TO BACK IN ONE JOB STREAM ON A BUSY RESEARCH DAY, AND
009170*** WORKING-STORAGE IS NOT RE-INITIALIZED BETWEEN JCL STEPS.
009180     INITIALIZE FIRM-TABLE-AREA, FIRM-TABLE-B-AREA,
009190                MATCH-TABLE-AREA, WS-COUNTERS-AND-ACCUMULATORS,
009200                WS-SORT-KEY-TABLE, WS-COLUMN-ORDER-AREA.
009210*** PICKS UP THE RUN DATE FOR THE HEADER-LINE-1 CAPTION - SEE
009220*** 300-WRITE-RESULTS.
009230     ACCEPT WS-CURRENT-DATE FROM DATE.
009240     PERFORM 010-READ-CRITIN THRU 010-EXIT.
009250*** 010-READ-CRITIN SETS RETURN-CODE TO 16 AND BRANCHES STRAIGHT
009260*** TO ITS OWN EXIT ON AN AT END - NOTHING BELOW THIS POINT CAN
009270*** RUN WITHOUT A CRITERIA RECORD TO DRIVE IT.
009280     IF RETURN-CODE = 16
009290        PERFORM 900-WRAP-UP THRU 900-EXIT
009300        GO TO 000-EXIT
009310     END-IF.
009320     PERFORM 050-LOAD-FIRM-TABLE THRU 050-EXIT
009330             UNTIL EOF-FIRMIN.
009340*** A BAD HEADER RECORD DRIVES SW-EOF-FIRMIN TO 'Y' EARLY (SEE
009350*** 050-LOAD-FIRM-TABLE) SO THE LOOP ABOVE STOPS, BUT THE TABLE
009360*** IT LEAVES BEHIND IS NOT TRUSTWORTHY - CHECK RETURN-CODE
009370*** BEFORE GOING NEAR FIRM-TABLE.
009380     IF RETURN-CODE = 16
009390        PERFORM 900-WRAP-UP THRU 900-EXIT
009400        GO TO 000-EXIT
009410     END-IF.
009420     IF FIRM-COUNT = 0
009430        DISPLAY 'PEISCRN - ERROR - NO FIRM RECORDS LOADED, '
009440                'REQUIRED COLUMNS NOT PRESENT'
009450        MOVE 16 TO RETURN-CODE
009460        PERFORM 900-WRAP-UP THRU 900-EXIT
009470        GO TO 000-EXIT
009480     END-IF.
009490     PERFORM 070-BUILD-RANK-ORDER THRU 070-EXIT.
009500     PERFORM 230-BUILD-SORT-KEYS THRU 230-EXIT.
009510 000-EXIT.
009520     EXIT.
009530
009540*THE CRITERIA FILE CARRIES EXACTLY ONE RECORD PER RUN - THIS SHOP
009550*HAS NEVER HAD A REQUEST TO SCREEN AGAINST MORE THAN ONE CRITERIA
009560*SET IN A SINGLE EXECUTION, SO THE READ IS NOT IN A LOOP.  AN AT
009570*END ON THE FIRST READ MEANS THE CRITERIA FILE WAS EMPTY OR MISSING
009580*FROM THE JCL - THAT IS A SETUP ERROR, NOT SOMETHING THE PROGRAM
009590*CAN DEFAULT AROUND, SO THE RUN ABENDS WITH RETURN-CODE 16.
009600
009610 010-READ-CRITIN.
009620     READ CRITIN INTO PEI-CRITERIA-REC
009630         AT END
009640         DISPLAY 'PEISCRN - ERROR - NO CRITERIA RECORD'
009650         MOVE 16 TO RETURN-CODE
009660         GO TO 010-EXIT
009670     END-READ.
009680 010-EXIT.
009690     EXIT.
009700
009710*** FIRM RECORD READER *****************************************
009720
009730*READS ONE FIRMIN RECORD AND, IF IT IS NOT BLANK, APPENDS IT TO
009740*FIRM-TABLE.  THE VERY FIRST RECORD READ ALSO GETS RUN THROUGH
009750*060-VALIDATE-HEADER-COLS BEFORE IT IS LOADED - THAT CHECK ONLY
009760*NEEDS TO FIRE ONCE PER RUN, WHICH IS WHY SW-FIRST-FIRM-REC EXISTS.
009770*A BLANK FM-FIRM-NAME MEANS A STRIPPED/PLACEHOLDER ROW IN THE
009780*EXTRACT AND IS SKIPPED RATHER THAN LOADED AS A ZERO-VALUE FIRM.
009790
009800 050-LOAD-FIRM-TABLE.
009810     PERFORM 055-READ-FIRMIN THRU 055-EXIT.
009820     IF NOT EOF-FIRMIN
009830        IF FIRST-FIRM-REC
009840           PERFORM 060-VALIDATE-HEADER-COLS THRU 060-EXIT
009850           MOVE 'N' TO SW-FIRST-FIRM-REC
009860*** A BAD HEADER STOPS THE LOAD RIGHT HERE - FORCE EOF SO THE
009870*** DRIVING PERFORM IN 000-HOUSEKEEPING DOES NOT KEEP CALLING
009880*** BACK IN FOR MORE RECORDS ONCE THE RUN IS ALREADY DEAD.
009890           IF RETURN-CODE = 16
009900              MOVE 'Y' TO SW-EOF-FIRMIN
009910              GO TO 050-EXIT
009920           END-IF
009930        END-IF
009940        IF FM-FIRM-NAME NOT = SPACES
009950           SET FT-IDX TO FIRM-COUNT
009960           SET FT-IDX UP BY 1
009970           MOVE FM-RANK               TO WST-RANK
009980           MOVE FM-FIRM-NAME          TO WST-FIRM-NAME
009990           MOVE FM-REGION             TO WST-REGION
010000           MOVE FM-PRIMARY-FOCUS      TO WST-PRIMARY-FOCUS
010010           MOVE FM-CAPITAL-RAISED-M   TO WST-CAPITAL-RAISED-M
010020           MOVE FM-LATEST-FUND-SIZE-B TO WST-LATEST-FUND-SIZE-B
010030           MOVE FM-AUM-B              TO WST-AUM-B
010040           MOVE WS-FIRM-SWAP-TEMP     TO FIRM-TABLE(FT-IDX)
010050           SET FIRM-COUNT TO FT-IDX
010060        END-IF
010070     END-IF.
010080 050-EXIT.
010090     EXIT.
010100
010110*ONE PHYSICAL READ OF FIRMIN.  THE NUMERIC-EDIT CHECKS BELOW COVER
010120*EXTRACT FILES THAT CAME FROM A SPREADSHEET OR HAND-EDITED SOURCE
010130*WHERE A RANK OR DOLLAR COLUMN CAN SHOW UP BLANK OR WITH STRAY
010140*PUNCTUATION IN IT - RATHER THAN ABEND ON A NOT NUMERIC MOVE LATER
010150*IN THE JOB, THOSE COLUMNS ARE FORCED TO ZERO HERE AND THE FIRM
010160*STILL PARTICIPATES IN THE RUN (IT WILL SIMPLY SORT/FILTER AS IF
010170*THAT FIELD WERE REPORTED AS ZERO).
010180
010190 055-READ-FIRMIN.
010200*** AT-END BRANCHES STRAIGHT PAST THE FOUR NUMERIC-DEFAULT
010210*** CHECKS BELOW - THEY HAVE NOTHING TO CHECK ON AN EOF.
010220     READ FIRMIN INTO PEI-FIRM-REC
010230         AT END
010240         MOVE 'Y' TO SW-EOF-FIRMIN
010250         GO TO 055-EXIT
010260     END-READ.
010270*** MISSING/NON-NUMERIC NUMERIC FIELDS DEFAULT TO ZERO
010280*** CAPITAL RAISED.
010290     IF FM-CAPITAL-RAISED-M NOT NUMERIC
010300        MOVE ZERO TO FM-CAPITAL-RAISED-M
010310     END-IF.
010320*** LATEST FUND SIZE.
010330     IF FM-LATEST-FUND-SIZE-B NOT NUMERIC
010340        MOVE ZERO TO FM-LATEST-FUND-SIZE-B
010350     END-IF.
010360*** ASSETS UNDER MANAGEMENT.
010370     IF FM-AUM-B NOT NUMERIC
010380        MOVE ZERO TO FM-AUM-B
010390     END-IF.
010400*** PEI RANK.
010410     IF FM-RANK NOT NUMERIC
010420        MOVE ZERO TO FM-RANK
010430     END-IF.
010440 055-EXIT.
010450     EXIT.
010460
010470*** CALLED ONCE, OFF THE VERY FIRST FIRMIN RECORD READ, BEFORE
010480*** ANY ROW IS LOADED INTO FIRM-TABLE.
010490 060-VALIDATE-HEADER-COLS.
010500*** THE FIRST DATA RECORD MUST CARRY ALL SEVEN REQUIRED
010510*** COLUMNS - AN ENTIRELY BLANK FIRST RECORD MEANS THE
010520*** MASTER FILE IS MISSING ITS EXPECTED LAYOUT.
010530     IF FIRMIN-RECORD = SPACES
010540        DISPLAY 'PEISCRN - ERROR - FIRM MASTER HAS NO '
010550                'RECOGNIZABLE COLUMNS ON FIRST RECORD'
010560        MOVE 16 TO RETURN-CODE
010570        GO TO 060-EXIT
010580     END-IF.
010590     IF RUN-WITH-DIAGNOSTICS
010600        IF CR-REGION-EQUALS NOT = SPACES
010610           IF CR-REGION-EQUALS IS NOT REGION-NAME-CHARS
010620              DISPLAY 'PEISCRN - WARNING - REGION-EQUALS '
010630                      'CONTAINS UNEXPECTED CHARACTERS'
010640           END-IF
010650        END-IF
010660     END-IF.
010670 060-EXIT.
010680     EXIT.
010690
010700*** SECOND COPY OF THE TABLE, ASCENDING BY RANK, FOR SEARCH ALL
010710
010720*FIRM-TABLE-B IS A SEPARATE, RANK-ORDERED COPY OF THE SAME FIRM
010730*LIST.  IT EXISTS ONLY SO THE REPORT WRITER (340-WRITE-DETAIL-LINE)
010740*CAN SEARCH ALL FOR REGION/PRIMARY-FOCUS BY RANK IN ONE BINARY
010750*SEARCH INSTEAD OF A LINEAR SCAN OF FIRM-TABLE FOR EVERY PRINTED
010760*ROW.  THE SORT ITSELF IS A PLAIN BUBBLE SORT - FIRM LISTS IN THIS
010770*JOB ARE SMALL (A FEW HUNDRED ROWS AT MOST) SO THERE HAS NEVER BEEN
010780*A PERFORMANCE CASE FOR ANYTHING FANCIER.
010790
010800 070-BUILD-RANK-ORDER.
010810     SET FT-IDX TO 1.
010820     PERFORM 072-COPY-ONE-ENTRY THRU 072-EXIT
010830             VARYING FT-IDX FROM 1 BY 1
010840             UNTIL FT-IDX > FIRM-COUNT.
010850     IF FIRM-COUNT > 1
010860        PERFORM 074-RANK-SORT-PASS THRU 074-EXIT
010870                VARYING SORT-PASS FROM 1 BY 1
010880                UNTIL SORT-PASS > FIRM-COUNT - 1
010890     END-IF.
010900 070-EXIT.
010910     EXIT.
010920
010930*STRAIGHT FIELD-BY-FIELD COPY OF ONE FIRM-TABLE ROW INTO THE
010940*MATCHING FIRM-TABLE-B ROW, BEFORE THE RANK SORT BELOW RE-ORDERS
010950*FIRM-TABLE-B IN PLACE.
010960
010970 072-COPY-ONE-ENTRY.
010980     MOVE FT-RANK(FT-IDX)               TO FT-RANK-B(FT-IDX)
010990     MOVE FT-FIRM-NAME(FT-IDX)          TO FT-FIRM-NAME-B(FT-IDX)
011000     MOVE FT-REGION(FT-IDX)             TO FT-REGION-B(FT-IDX)
011010     MOVE FT-PRIMARY-FOCUS(FT-IDX)      TO
011020                                     FT-PRIMARY-FOCUS-B(FT-IDX)
011030     MOVE FT-CAPITAL-RAISED-M(FT-IDX)   TO
011040                                 FT-CAPITAL-RAISED-M-B(FT-IDX)
011050     MOVE FT-LATEST-FUND-SIZE-B(FT-IDX) TO
011060                             FT-LATEST-FUND-SIZE-B-B(FT-IDX)
011070     MOVE FT-AUM-B(FT-IDX)              TO FT-AUM-B-B(FT-IDX).
011080 072-EXIT.
011090     EXIT.
011100
011110*ONE OUTER PASS OF THE BUBBLE SORT OVER FIRM-TABLE-B.  SORT-PASS
011120*COUNTS DOWN THE NUMBER OF ENTRIES STILL NEEDING A COMPARE ON THIS
011130*PASS, THE USUAL BUBBLE-SORT SHORTCUT (THE LARGEST UNSORTED RANK
011140*HAS ALREADY BUBBLED TO THE BOTTOM AFTER EACH PASS).
011150*RANK SORTS ASCENDING (LOWEST NUMBER, I.E. BEST RANK, FIRST) -
011160*SEE 076-RANK-SORT-COMPARE FOR THE ACTUAL COMPARE DIRECTION.
011170
011180 074-RANK-SORT-PASS.
011190     PERFORM 076-RANK-SORT-COMPARE THRU 076-EXIT
011200             VARYING SORT-J FROM 1 BY 1
011210             UNTIL SORT-J > FIRM-COUNT - SORT-PASS.
011220 074-EXIT.
011230     EXIT.
011240
011250*COMPARES TWO ADJACENT FIRM-TABLE-B ENTRIES ON FT-RANK-B AND SWAPS
011260*THEM, FIELD BY FIELD, IF THEY ARE OUT OF ASCENDING ORDER.  THERE
011270*IS NO ROW-LEVEL MOVE AVAILABLE HERE BECAUSE FT-RANK-B IS THE
011280*OCCURS TABLE'S ASCENDING KEY - EACH FIELD HAS TO BE SWAPPED
011290*INDIVIDUALLY THROUGH THE WST- SWAP TEMPLATE RATHER THAN MOVING THE
011300*WHOLE 01-LEVEL ENTRY, OR THE ASCENDING KEY DISCIPLINE WOULD BE
011310*VIOLATED MID-SWAP.
011320
011330 076-RANK-SORT-COMPARE.
011340     SET FT-IDX-B TO SORT-J.
011350     MOVE SORT-J TO FT-IDX-B-N.
011360     ADD 1 TO FT-IDX-B-N.
011370     IF FT-RANK-B(SORT-J) > FT-RANK-B(FT-IDX-B-N)
011380*        OUT OF ORDER - THREE-STEP SWAP THROUGH THE WST- ROW
011390*        TEMPLATE.  STEP 1 - SAVE THE LEFT (LOWER-SUBSCRIPT)
011400*        ENTRY OFF TO THE SIDE BEFORE IT IS OVERWRITTEN.
011410        MOVE FT-RANK-B(SORT-J)               TO WST-RANK
011420        MOVE FT-FIRM-NAME-B(SORT-J)          TO WST-FIRM-NAME
011430        MOVE FT-REGION-B(SORT-J)             TO WST-REGION
011440        MOVE FT-PRIMARY-FOCUS-B(SORT-J)      TO
011450                                        WST-PRIMARY-FOCUS
011460        MOVE FT-CAPITAL-RAISED-M-B(SORT-J)   TO
011470                                     WST-CAPITAL-RAISED-M
011480        MOVE FT-LATEST-FUND-SIZE-B-B(SORT-J) TO
011490                                 WST-LATEST-FUND-SIZE-B
011500        MOVE FT-AUM-B-B(SORT-J)              TO WST-AUM-B
011510
011520*        STEP 2 - MOVE THE RIGHT (HIGHER-SUBSCRIPT) ENTRY DOWN
011530*        INTO THE LEFT SLOT, FIELD BY FIELD.
011540        MOVE FT-RANK-B(FT-IDX-B-N)          TO FT-RANK-B(SORT-J)
011550        MOVE FT-FIRM-NAME-B(FT-IDX-B-N)     TO
011560                                    FT-FIRM-NAME-B(SORT-J)
011570        MOVE FT-REGION-B(FT-IDX-B-N)        TO
011580                                    FT-REGION-B(SORT-J)
011590        MOVE FT-PRIMARY-FOCUS-B(FT-IDX-B-N) TO
011600                               FT-PRIMARY-FOCUS-B(SORT-J)
011610        MOVE FT-CAPITAL-RAISED-M-B(FT-IDX-B-N) TO
011620                           FT-CAPITAL-RAISED-M-B(SORT-J)
011630        MOVE FT-LATEST-FUND-SIZE-B-B(FT-IDX-B-N) TO
011640                       FT-LATEST-FUND-SIZE-B-B(SORT-J)
011650        MOVE FT-AUM-B-B(FT-IDX-B-N)         TO
011660                                    FT-AUM-B-B(SORT-J)
011670
011680*        STEP 3 - MOVE THE SAVED-OFF LEFT ENTRY INTO THE NOW-
011690*        VACATED RIGHT SLOT, COMPLETING THE SWAP.
011700        MOVE WST-RANK               TO FT-RANK-B(FT-IDX-B-N)
011710        MOVE WST-FIRM-NAME          TO FT-FIRM-NAME-B(FT-IDX-B-N)
011720        MOVE WST-REGION             TO FT-REGION-B(FT-IDX-B-N)
011730        MOVE WST-PRIMARY-FOCUS      TO
011740                               FT-PRIMARY-FOCUS-B(FT-IDX-B-N)
011750        MOVE WST-CAPITAL-RAISED-M   TO
011760                           FT-CAPITAL-RAISED-M-B(FT-IDX-B-N)
011770        MOVE WST-LATEST-FUND-SIZE-B TO
011780                       FT-LATEST-FUND-SIZE-B-B(FT-IDX-B-N)
011790        MOVE WST-AUM-B              TO FT-AUM-B-B(FT-IDX-B-N)
011800     END-IF.
011810 076-EXIT.
011820     EXIT.
011830
011840*** RESOLVE THE FOUR PRIORITY SLOTS INTO SORT-KEY CODES
011850
011860*TRANSLATES THE FOUR CR-PRIORITY-KEY TEXT VALUES OFF THE CRITERIA
011870*RECORD INTO ONE-LETTER SORT-KEY CODES ('A'/'F'/'C'/'R') THAT
011880*220-COMPARE-ONE-KEY CAN EVALUATE DIRECTLY.  WHEN THE REQUESTOR
011890*LEAVES ALL FOUR PRIORITY SLOTS BLANK THE SHOP'S STANDARD DEFAULT
011900*ORDER APPLIES - AUM, THEN LATEST FUND SIZE, THEN CAPITAL RAISED,
011910*THEN PEI RANK - SO A CRITERIA RECORD NEVER HAS TO SPELL OUT THE
011920*ORDINARY CASE.
011930
011940 230-BUILD-SORT-KEYS.
011950     IF CR-PRIORITY-FLAT = SPACES
011960        MOVE 'A' TO WS-SORT-KEY-CODE(1)
011970        MOVE 'F' TO WS-SORT-KEY-CODE(2)
011980        MOVE 'C' TO WS-SORT-KEY-CODE(3)
011990        MOVE 'R' TO WS-SORT-KEY-CODE(4)
012000        MOVE 'AUM'                TO WS-SORT-KEY-DISPLAY(1)
012010        MOVE 'LATEST_FUND_SIZE'   TO WS-SORT-KEY-DISPLAY(2)
012020        MOVE 'CAPITAL_RAISED'     TO WS-SORT-KEY-DISPLAY(3)
012030        MOVE 'PEI_RANK'           TO WS-SORT-KEY-DISPLAY(4)
012040     ELSE
012050        PERFORM 232-RESOLVE-ONE-KEY THRU 232-EXIT
012060                VARYING PRI-IDX FROM 1 BY 1
012070                UNTIL PRI-IDX > 4
012080     END-IF.
012090 230-EXIT.
012100     EXIT.
012110
012120*RESOLVES ONE OF THE FOUR PRIORITY SLOTS.  A BLANK SLOT GETS SORT
012130*CODE '0' (A NO-OP TIE THAT FALLS THROUGH TO THE NEXT KEY IN
012140*220-COMPARE-ONE-KEY).  A NON-BLANK SLOT IS CASE-FOLDED AND HAS ITS
012150*INTERNAL SPACES TURNED TO UNDERSCORES SO "PEI RANK", "PEI_RANK"
012160*AND EVERY MIXED-CASE VARIANT A REQUESTOR MIGHT TYPE ALL RESOLVE TO
012170*THE SAME CODE.  AN UNRECOGNIZED KEY NAME ALSO RESOLVES TO '0' -
012180*THE RUN STILL COMPLETES, IT JUST DOES NOT SORT ON THAT SLOT.
012190*
012200*  MAINTENANCE NOTE - TO ADD A NEW SORT-KEY KEYWORD (SAY A
012210*  FUTURE "VINTAGE YEAR" METRIC), THREE PLACES HAVE TO CHANGE
012220*  TOGETHER - THE EVALUATE BELOW (ADD A WHEN ARM AND PICK AN
012230*  UNUSED ONE-CHARACTER CODE), 220-COMPARE-ONE-KEY (ADD THE
012240*  COMPARE LOGIC FOR THE NEW CODE), AND 332-ADD-HEADING-COLUMN /
012250*  342-ADD-DETAIL-COLUMN (ADD THE NEW COLUMN'S CAPTION AND EDIT
012260*  PATTERN) IF THE NEW KEY SHOULD ALSO BE ABLE TO PRINT AS A
012270*  REPORT COLUMN.  MISSING ANY ONE OF THE THREE LEAVES THE
012280*  KEYWORD RESOLVING BUT NOT SORTING, OR SORTING BUT NOT
012290*  PRINTING.
012300
012310 232-RESOLVE-ONE-KEY.
012320     MOVE CR-PRIORITY-KEY(PRI-IDX) TO WS-PRIORITY-WORK.
012330     IF WS-PRIORITY-WORK = SPACES
012340        MOVE '0' TO WS-SORT-KEY-CODE(PRI-IDX)
012350     ELSE
012360*** NORMALIZE - UPPERCASE AND TREAT INTERNAL SPACES AS '_'
012370        INSPECT WS-PRIORITY-WORK
012380                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
012390                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012400        PERFORM 234-FIND-TRIMMED-LEN THRU 234-EXIT
012410        IF WS-HAY-LEN > 0
012420           INSPECT WS-PRIORITY-WORK(1:WS-HAY-LEN)
012430                   CONVERTING SPACE TO '_'
012440        END-IF
012450        EVALUATE WS-PRIORITY-WORK
012460*           OPERATOR KEYED "AUM" (OR "A U M", NOW "AUM" AFTER
012470*           THE SPACE-TO-UNDERSCORE FOLD ABOVE COLLAPSED IT)
012480           WHEN 'AUM'
012490              MOVE 'A' TO WS-SORT-KEY-CODE(PRI-IDX)
012500*           "LATEST FUND SIZE" FOLDS TO THIS UNDERSCORED FORM
012510           WHEN 'LATEST_FUND_SIZE'
012520              MOVE 'F' TO WS-SORT-KEY-CODE(PRI-IDX)
012530*           "CAPITAL RAISED" FOLDS TO THIS UNDERSCORED FORM
012540           WHEN 'CAPITAL_RAISED'
012550              MOVE 'C' TO WS-SORT-KEY-CODE(PRI-IDX)
012560*           "PEI RANK" - THE LONGER, OLDER SPELLING OF THE
012570*           RANK KEY, STILL ACCEPTED FOR BACKWARD COMPATIBILITY
012580           WHEN 'PEI_RANK'
012590              MOVE 'R' TO WS-SORT-KEY-CODE(PRI-IDX)
012600*           "RANK" - THE SHORTER, CURRENT SPELLING
012610           WHEN 'RANK'
012620              MOVE 'R' TO WS-SORT-KEY-CODE(PRI-IDX)
012630*           UNRECOGNIZED KEYWORD - CODE '0' IS NOT A VALID
012640*           WS-SORT-KEY-CODE VALUE ANYWHERE ELSE IN THE PROGRAM,
012650*           SO A SLOT CARRYING IT SIMPLY NEVER MATCHES IN
012660*           220-COMPARE-ONE-KEY / 312-ADD-PRIORITY-COLUMN / 318-
012670*           CHECK-ONE-COLUMN - IT JUST QUIETLY CONTRIBUTES NOTHING.
012680           WHEN OTHER
012690              MOVE '0' TO WS-SORT-KEY-CODE(PRI-IDX)
012700        END-EVALUATE
012710        MOVE CR-PRIORITY-KEY(PRI-IDX)
012720                            TO WS-SORT-KEY-DISPLAY(PRI-IDX)
012730     END-IF.
012740 232-EXIT.
012750     EXIT.
012760
012770 234-FIND-TRIMMED-LEN.
012780*** REVERSE SCAN FOR LAST NON-SPACE CHARACTER IN THE 20-BYTE
012790*** PRIORITY WORK FIELD - CLASSIC TRIM-WITHOUT-A-FUNCTION.
012800*** AN ALL-SPACE FIELD LEAVES WS-HAY-LEN AT ZERO, WHICH THE
012810*** CALLER IN 232-RESOLVE-ONE-KEY TESTS FOR BEFORE THE INSPECT.
012820     MOVE 20 TO WS-HAY-LEN.
012830     PERFORM 236-BACK-UP-ONE THRU 236-EXIT
012840             UNTIL WS-HAY-LEN = 0 OR
012850             WS-PRIORITY-WORK(WS-HAY-LEN:1) NOT = SPACE.
012860 234-EXIT.
012870     EXIT.
012880
012890*ONE STEP OF THE REVERSE SCAN IN 234-FIND-TRIMMED-LEN ABOVE - SPLIT
012900*OUT TO ITS OWN PARAGRAPH SO THE PERFORM ... UNTIL IN 234 CAN TEST
012910*THE NEW WS-HAY-LEN ON EVERY ITERATION WITHOUT AN INLINE PERFORM.
012920
012930 236-BACK-UP-ONE.
012940     SUBTRACT 1 FROM WS-HAY-LEN.
012950 236-EXIT.
012960     EXIT.
012970
012980*** REVERSE SCAN FOR LAST NON-SPACE CHARACTER IN THE 40-BYTE
012990*** COLUMN TEXT WORK FIELD USED BY THE REPORT WRITER - SAME
013000*** TRIM-WITHOUT-A-FUNCTION TECHNIQUE AS 234-FIND-TRIMMED-LEN
013010*** ABOVE, JUST A WIDER FIELD.
013020
013030 239-FIND-STRING-LEN.
013040     MOVE 40 TO WS-STRING-LEN.
013050     PERFORM 241-STRING-BACK-UP THRU 241-EXIT
013060             UNTIL WS-STRING-LEN = 0 OR
013070             WS-STRING-WORK(WS-STRING-LEN:1) NOT = SPACE.
013080 239-EXIT.
013090     EXIT.
013100
013110*ONE STEP OF THE REVERSE SCAN IN 239-FIND-STRING-LEN ABOVE - SAME
013120*SPLIT-OUT REASON AS 236-BACK-UP-ONE.
013130
013140 241-STRING-BACK-UP.
013150     SUBTRACT 1 FROM WS-STRING-LEN.
013160 241-EXIT.
013170     EXIT.
013180
013190*** FILTER ENGINE ***********************************************
013200
013210*DRIVES THE SCREEN CRITERIA ACROSS EVERY LOADED FIRM.  A FIRM
013220*EARNS A ROW IN MATCH-TABLE ONLY IF IT PASSES EVERY TEST IN
013230*110-TEST-ONE-FIRM - REGION, ALL THREE MINIMUM THRESHOLDS, AND THE
013240*FOCUS-CONTAINS TEXT TEST.  SW-SWAP-NEEDED CARRIES THE RUNNING
013250*AND-CHAIN RESULT AND STARTS EACH FIRM AT 'Y'; ONCE A TEST DRIVES
013260*IT TO 'N' EVERY REMAINING IF SWAP-NEEDED GUARD SHORT-CIRCUITS,
013270*SO A FIRM THAT FAILS ON REGION NEVER EVEN RUNS THE AUM, FUND-
013280*SIZE, CAPITAL OR FOCUS CHECKS - AND NOTHING CAN TURN A FAILED
013290*RESULT BACK TO PASSED ONCE IT IS SET.
013300
013310 100-FILTER-FIRMS.
013320     IF FIRM-COUNT > 0
013330        PERFORM 110-TEST-ONE-FIRM THRU 110-EXIT
013340                VARYING FT-IDX-N FROM 1 BY 1
013350                UNTIL FT-IDX-N > FIRM-COUNT
013360     END-IF.
013370 100-EXIT.
013380     EXIT.
013390
013400*SW-SWAP-NEEDED (REUSED HERE AS A GENERAL PASS/FAIL FLAG, NOT JUST
013410*FOR THE SORT SWAPS IT IS NAMED FOR) STARTS 'Y' AND IS DRIVEN TO
013420*'N' BY THE FIRST FAILING TEST.  EACH SUBSEQUENT IF SWAP-NEEDED
013430*GUARD MEANS A FIRM THAT HAS ALREADY FAILED SKIPS THE REMAINING
013440*THRESHOLD CHECKS (NO SENSE TESTING CAPITAL-RAISED ON A FIRM THAT
013450*ALREADY FAILED ON REGION) WITHOUT GOING TO A SEPARATE PARAGRAPH
013460*FOR EACH TEST.  A FIRM THAT SURVIVES ALL OF THEM GETS ITS RANK,
013470*NAME AND THE THREE SORT-ABLE METRICS COPIED INTO THE NEXT FREE
013480*MATCH-TABLE SLOT - REGION AND PRIMARY-FOCUS ARE NOT CARRIED INTO
013490*MATCH-TABLE BECAUSE THE REPORT WRITER RE-FETCHES THEM BY RANK OUT
013500*OF FIRM-TABLE-B WHEN IT PRINTS THE ROW (SEE 340-WRITE-DETAIL-LINE).
013510
013520 110-TEST-ONE-FIRM.
013530     SET FT-IDX TO FT-IDX-N.
013540     MOVE 'Y' TO SW-SWAP-NEEDED.
013550*** TEST 1 OF 5 - REGION, CASE-FOLDED COMPARE IN ITS OWN
013560*** PARAGRAPH SINCE IT NEEDS THE CLASS CONDITION TEST.
013570     PERFORM 120-REGION-TEST THRU 120-EXIT.
013580*** TEST 2 OF 5 - MINIMUM ASSETS UNDER MANAGEMENT.
013590     IF SWAP-NEEDED
013600        IF FT-AUM-B(FT-IDX) < CR-MIN-AUM-B
013610           MOVE 'N' TO SW-SWAP-NEEDED
013620        END-IF
013630     END-IF.
013640*** TEST 3 OF 5 - MINIMUM LATEST FUND SIZE.
013650     IF SWAP-NEEDED
013660        IF FT-LATEST-FUND-SIZE-B(FT-IDX) < CR-MIN-LATEST-FUND-B
013670           MOVE 'N' TO SW-SWAP-NEEDED
013680        END-IF
013690     END-IF.
013700*** TEST 4 OF 5 - MINIMUM CAPITAL RAISED.
013710     IF SWAP-NEEDED
013720        IF FT-CAPITAL-RAISED-M(FT-IDX) < CR-MIN-CAPITAL-RAISED-M
013730           MOVE 'N' TO SW-SWAP-NEEDED
013740        END-IF
013750     END-IF.
013760*** TEST 5 OF 5 - PRIMARY FOCUS SUBSTRING SCAN, SKIPPED
013770*** ENTIRELY IF THE FIRM ALREADY FAILED AN EARLIER TEST.
013780     IF SWAP-NEEDED
013790        PERFORM 150-FOCUS-TEST THRU 150-EXIT
013800     END-IF.
013810*** SURVIVED ALL FIVE - COPY THE RANK-ABLE FIELDS INTO THE
013820*** NEXT FREE MATCH-TABLE ROW.  REGION/PRIMARY-FOCUS ARE NOT
013830*** COPIED HERE - SEE THE PARAGRAPH HEADER COMMENT ABOVE.
013840     IF SWAP-NEEDED
013850        SET MT-IDX TO MATCH-COUNT
013860        SET MT-IDX UP BY 1
013870        MOVE FT-RANK(FT-IDX)               TO MT-RANK(MT-IDX)
013880        MOVE FT-FIRM-NAME(FT-IDX)          TO
013890                                      MT-FIRM-NAME(MT-IDX)
013900        MOVE FT-AUM-B(FT-IDX)              TO MT-AUM-B(MT-IDX)
013910        MOVE FT-LATEST-FUND-SIZE-B(FT-IDX) TO
013920                              MT-LATEST-FUND-SIZE-B(MT-IDX)
013930        MOVE FT-CAPITAL-RAISED-M(FT-IDX)   TO
013940                              MT-CAPITAL-RAISED-M(MT-IDX)
013950        SET MATCH-COUNT TO MT-IDX
013960     END-IF.
013970 110-EXIT.
013980     EXIT.
013990
014000*AN ALL-BLANK CR-REGION-EQUALS MEANS "NO REGION FILTER" AND THE
014010*FIRM PASSES AUTOMATICALLY.  OTHERWISE THE COMPARE IS CASE-FOLDED
014020*(A REGION OF "Northeast" ON THE MASTER MUST MATCH A CRITERIA
014030*VALUE OF "NORTHEAST" OR "northeast") BY UPPERCASING BOTH SIDES
014040*INTO THE WST- SCRATCH FIELDS BEFORE THE COMPARE - NEITHER
014050*FT-REGION NOR CR-REGION-EQUALS IS TOUCHED DIRECTLY.
014060
014070 120-REGION-TEST.
014080*** NO REGION FILTER KEYED - EVERY FIRM PASSES THIS TEST.
014090     IF CR-REGION-EQUALS = SPACES
014100        CONTINUE
014110     ELSE
014120*** BORROW THE TWO SWAP-TEMPLATE FIELDS AS CASE-FOLD SCRATCH -
014130*** THEY ARE NOT IN USE FOR AN ACTUAL TABLE SWAP WHILE THIS
014140*** PARAGRAPH RUNS.
014150        MOVE FT-REGION(FT-IDX)   TO WST-REGION
014160        MOVE CR-REGION-EQUALS    TO WST-PRIMARY-FOCUS
014170        INSPECT WST-REGION
014180                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014190                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014200        INSPECT WST-PRIMARY-FOCUS
014210                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014220                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014230*** FULL 20-BYTE COMPARE, NOT A SUBSTRING TEST - REGION-EQUALS
014240*** MEANS EQUALS, UNLIKE THE FOCUS-CONTAINS TEST BELOW.
014250        IF WST-REGION(1:20) NOT = WST-PRIMARY-FOCUS(1:20)
014260           MOVE 'N' TO SW-SWAP-NEEDED
014270        END-IF
014280     END-IF.
014290 120-EXIT.
014300     EXIT.
014310
014320*AN ALL-BLANK CR-FOCUS-CONTAINS MEANS "NO FOCUS FILTER".
014330*OTHERWISE THIS IS A CASE-FOLDED SUBSTRING TEST, NOT AN EQUALITY
014340*TEST - CR-FOCUS-CONTAINS ONLY HAS TO APPEAR SOMEWHERE INSIDE
014350*FT-PRIMARY-FOCUS.  155-SCAN-ONE-POSITION IS PERFORMED ONCE PER
014360*STARTING POSITION THAT COULD STILL FIT THE NEEDLE (WS-LAST-POS IS
014370*THE LAST POSITION WHERE A NEEDLE OF THIS LENGTH COULD START AND
014380*NOT RUN OFF THE END OF THE 20-BYTE FIELD) AND STOPS EARLY ONCE
014390*COLUMN-PRESENT GOES TO 'Y'.  AN EMPTY NEEDLE (WS-NEEDLE-LEN = 0,
014400*I.E. CR-FOCUS-CONTAINS WAS ALL BLANKS AFTER TRIM) IS TREATED AS A
014410*PASS SINCE THERE IS NOTHING TO SEARCH FOR.
014420*
014430*  WORKED EXAMPLE - CR-FOCUS-CONTAINS = 'BUYOUT' (LENGTH 6)
014440*  AGAINST FT-PRIMARY-FOCUS = 'GROWTH BUYOUT EQUITY' (LENGTH 20).
014450*  WS-LAST-POS COMES OUT TO 15 (20 - 6 + 1) SO THE SCAN TRIES
014460*  STARTING POSITIONS 1 THROUGH 15; POSITION 8 IS WHERE THE
014470*  6-BYTE SLICE FIRST EQUALS 'BUYOUT', SW-COLUMN-PRESENT GOES TO
014480*  'Y' THERE, AND THE PERFORM ... UNTIL STOPS WITHOUT TRYING
014490*  POSITIONS 9 THROUGH 15.
014500
014510 150-FOCUS-TEST.
014520*** NO FOCUS FILTER KEYED - EVERY FIRM PASSES THIS TEST.
014530     IF CR-FOCUS-CONTAINS = SPACES
014540        CONTINUE
014550     ELSE
014560*** CASE-FOLD BOTH SIDES THE SAME AS 120-REGION-TEST DOES.
014570        MOVE FT-PRIMARY-FOCUS(FT-IDX) TO WST-REGION
014580        MOVE CR-FOCUS-CONTAINS        TO WST-PRIMARY-FOCUS
014590        INSPECT WST-REGION
014600                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014610                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014620        INSPECT WST-PRIMARY-FOCUS
014630                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
014640                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
014650*** BORROW 234-FIND-TRIMMED-LEN (WRITTEN FOR THE PRIORITY-KEY
014660*** DISPLAY STRING) TO GET THE LENGTH OF THE CASE-FOLDED
014670*** NEEDLE - TRAILING SPACES DO NOT COUNT TOWARD THE MATCH.
014680        MOVE WST-PRIMARY-FOCUS TO WS-PRIORITY-WORK
014690        PERFORM 234-FIND-TRIMMED-LEN THRU 234-EXIT
014700        MOVE WS-HAY-LEN TO WS-NEEDLE-LEN
014710*** AN ALL-BLANK CR-FOCUS-CONTAINS AFTER TRIM HAS NOTHING TO
014720*** SEARCH FOR - TREAT AS A PASS RATHER THAN A ZERO-LENGTH SCAN.
014730        IF WS-NEEDLE-LEN = 0
014740           CONTINUE
014750        ELSE
014760           MOVE 'N' TO SW-COLUMN-PRESENT
014770*** LAST STARTING POSITION WHERE A NEEDLE OF THIS LENGTH COULD
014780*** STILL FIT INSIDE THE 20-BYTE FIELD WITHOUT RUNNING OFF
014790*** THE END.
014800           COMPUTE WS-LAST-POS = 20 - WS-NEEDLE-LEN + 1
014810           IF WS-LAST-POS > 0
014820              PERFORM 155-SCAN-ONE-POSITION THRU 155-EXIT
014830                      VARYING SCAN-POS FROM 1 BY 1
014840                      UNTIL SCAN-POS > WS-LAST-POS OR
014850                      COLUMN-PRESENT
014860           END-IF
014870           IF NOT COLUMN-PRESENT
014880              MOVE 'N' TO SW-SWAP-NEEDED
014890           END-IF
014900        END-IF
014910     END-IF.
014920 150-EXIT.
014930     EXIT.
014940
014950*TESTS ONE STARTING POSITION OF THE HAYSTACK (FT-PRIMARY-FOCUS,
014960*STAGED INTO WST-REGION BY 150-FOCUS-TEST) AGAINST THE FULL NEEDLE
014970*(CR-FOCUS-CONTAINS, STAGED INTO WST-PRIMARY-FOCUS) - A DIRECT
014980*REFERENCE-MODIFICATION COMPARE, NO FUNCTION CALL NEEDED.
014990
015000 155-SCAN-ONE-POSITION.
015010     IF WST-REGION(SCAN-POS:WS-NEEDLE-LEN) =
015020        WST-PRIMARY-FOCUS(1:WS-NEEDLE-LEN)
015030        MOVE 'Y' TO SW-COLUMN-PRESENT
015040     END-IF.
015050 155-EXIT.
015060     EXIT.
015070
015080*** SORT ENGINE *************************************************
015090
015100*RE-SORTS THE SURVIVING MATCH-TABLE ROWS BY THE UP-TO-FOUR PRIORITY
015110*KEYS RESOLVED EARLIER BY 230-BUILD-SORT-KEYS.  ONLY RUN WHEN THERE
015120*IS MORE THAN ONE MATCH - A ONE-ROW OR EMPTY MATCH-TABLE IS ALREADY
015130*IN ITS ONLY POSSIBLE ORDER.  LIKE THE RANK-ORDER BUILD ABOVE THIS
015140*IS A PLAIN BUBBLE SORT, CHOSEN FOR THE SAME REASON - THE MATCH
015150*LIST IS NEVER LARGE ENOUGH TO JUSTIFY A MORE ELABORATE SORT, AND A
015160*BUBBLE SORT IS EASY TO MAKE STABLE (SEE 210-BUBBLE-COMPARE), WHICH
015170*MATTERS HERE SINCE TIES ON EVERY PRIORITY KEY MUST KEEP THE
015180*FIRMS' ORIGINAL RELATIVE ORDER.
015190*"ORIGINAL RELATIVE ORDER" MEANS MATCH-TABLE'S LOAD ORDER, WHICH
015200*IS FIRMIN'S FILE ORDER FILTERED DOWN BY 100-FILTER-FIRMS - NOT
015210*FIRM-TABLE-B'S RANK ORDER, WHICH THIS PARAGRAPH NEVER TOUCHES.
015220
015230 200-SORT-MATCHES.
015240*NOTHING TO SORT WHEN ONLY ONE FIRM SURVIVED 100-FILTER-FIRMS,
015250*SO THE MATCH-COUNT > 1 GUARD SKIPS THE PASS ENTIRELY ON A
015260*ONE-HIT RUN - HARMLESS EITHER WAY, JUST AVOIDS A WASTED PERFORM.
015270     IF MATCH-COUNT > 1
015280        PERFORM 205-BUBBLE-PASS THRU 205-EXIT
015290                VARYING SORT-PASS FROM 1 BY 1
015300                UNTIL SORT-PASS > MATCH-COUNT - 1
015310     END-IF.
015320 200-EXIT.
015330     EXIT.
015340
015350*ONE OUTER PASS OF THE STABLE BUBBLE SORT OVER MATCH-TABLE - SAME
015360*SHRINKING-WINDOW SHORTCUT AS 074-RANK-SORT-PASS ABOVE.
015370
015380 205-BUBBLE-PASS.
015390     PERFORM 210-BUBBLE-COMPARE THRU 210-EXIT
015400             VARYING SORT-J FROM 1 BY 1
015410             UNTIL SORT-J > MATCH-COUNT - SORT-PASS.
015420 205-EXIT.
015430     EXIT.
015440
015450*COMPARES TWO ADJACENT MATCH-TABLE ROWS ACROSS ALL FOUR PRIORITY
015460*KEYS (VIA 220-COMPARE-ONE-KEY) AND SWAPS THE WHOLE ROW IN ONE MOVE
015470*IF THEY ARE OUT OF ORDER.  SW-KEY-DECIDED STOPS THE KEY-IDX LOOP
015480*AS SOON AS ANY KEY BREAKS THE TIE, SO A LOWER-PRIORITY KEY NEVER
015490*OVERRIDES A HIGHER-PRIORITY ONE.  THE SWAP ITSELF CAN MOVE THE
015500*WHOLE MATCH-TABLE ENTRY AS ONE GROUP (UNLIKE 076-RANK-SORT-COMPARE
015510*ABOVE) BECAUSE MATCH-TABLE CARRIES NO ASCENDING/DESCENDING KEY
015520*CLAUSE TO PROTECT DURING THE SWAP.  A SWAP ONLY HAPPENS ON A
015530*STRICT INEQUALITY, NEVER ON A TIE, WHICH IS WHAT KEEPS THE SORT
015540*STABLE.
015550
015560 210-BUBBLE-COMPARE.
015570     MOVE 'N' TO SW-KEY-DECIDED.
015580     MOVE 'N' TO SW-SWAP-NEEDED.
015590     PERFORM 220-COMPARE-ONE-KEY THRU 220-EXIT
015600             VARYING KEY-IDX FROM 1 BY 1
015610             UNTIL KEY-IDX > 4 OR KEY-DECIDED.
015620     IF SWAP-NEEDED
015630*        SAVE THE LEFT ROW WHOLE - NO FIELD-BY-FIELD WORK
015640*        NEEDED SINCE MATCH-TABLE IS NOT AN ASCENDING/
015650*        DESCENDING KEY TABLE.
015660        SET MT-IDX TO SORT-J
015670        MOVE MATCH-TABLE(MT-IDX)     TO WS-MATCH-SWAP-TEMP
015680        MOVE SORT-J TO MT-IDX-N
015690        ADD 1 TO MT-IDX-N
015700*        RIGHT ROW DOWN INTO THE LEFT SLOT.
015710        SET MT-IDX TO SORT-J
015720        MOVE MATCH-TABLE(MT-IDX-N)   TO MATCH-TABLE(MT-IDX)
015730*        SAVED LEFT ROW INTO THE NOW-VACATED RIGHT SLOT.
015740        SET MT-IDX TO MT-IDX-N
015750        MOVE WS-MATCH-SWAP-TEMP      TO MATCH-TABLE(MT-IDX)
015760     END-IF.
015770 210-EXIT.
015780     EXIT.
015790
015800*COMPARES ONE PRIORITY KEY BETWEEN THE TWO ROWS BEING CONSIDERED
015810*FOR A SWAP.  'A' (AUM), 'F' (LATEST FUND SIZE) AND 'C' (CAPITAL
015820*RAISED) ALL SORT DESCENDING - BIGGEST FIRST - BECAUSE A BIGGER
015830*FUND OR BIGGER RAISE IS THE MORE INTERESTING FIRM TO A PEI 300
015840*ANALYST.  'R' (RANK) SORTS ASCENDING - RANK 1 IS THE TOP FIRM, SO
015850*A LOWER RANK NUMBER SHOULD PRINT FIRST.  '0' (AN UNUSED OR BLANK
015860*PRIORITY SLOT) NEVER DECIDES ANYTHING AND FALLS THROUGH TO THE
015870*NEXT KEY.  SW-KEY-DECIDED IS SET ON A STRICT INEQUALITY EITHER
015880*WAY - TO 'Y' SW-SWAP-NEEDED ALSO 'Y' WHEN THE LEFT ROW SHOULD MOVE
015890*DOWN, OR TO 'Y' SW-SWAP-NEEDED LEFT 'N' WHEN THE LEFT ROW IS
015900*ALREADY CORRECTLY PLACED ON THIS KEY - EITHER WAY THE COMPARE IS
015910*SETTLED AND LOWER-PRIORITY KEYS ARE NOT CONSULTED.
015920
015930 220-COMPARE-ONE-KEY.
015940     SET MT-IDX TO SORT-J.
015950     MOVE SORT-J TO MT-IDX-N.
015960     ADD 1 TO MT-IDX-N.
015970     EVALUATE WS-SORT-KEY-CODE(KEY-IDX)
015980*        'A' - COMPARE BY AUM, BIGGEST FUND FIRST
015990        WHEN 'A'
016000           MOVE MT-AUM-B(MT-IDX)   TO WS-LEFT-VALUE
016010           MOVE MT-AUM-B(MT-IDX-N) TO WS-RIGHT-VALUE
016020           IF WS-LEFT-VALUE < WS-RIGHT-VALUE
016030              MOVE 'Y' TO SW-SWAP-NEEDED
016040              MOVE 'Y' TO SW-KEY-DECIDED
016050           ELSE
016060              IF WS-LEFT-VALUE > WS-RIGHT-VALUE
016070                 MOVE 'Y' TO SW-KEY-DECIDED
016080              END-IF
016090           END-IF
016100*        'F' - COMPARE BY LATEST FUND SIZE, BIGGEST FUND FIRST
016110        WHEN 'F'
016120           MOVE MT-LATEST-FUND-SIZE-B(MT-IDX)   TO WS-LEFT-VALUE
016130           MOVE MT-LATEST-FUND-SIZE-B(MT-IDX-N) TO WS-RIGHT-VALUE
016140           IF WS-LEFT-VALUE < WS-RIGHT-VALUE
016150              MOVE 'Y' TO SW-SWAP-NEEDED
016160              MOVE 'Y' TO SW-KEY-DECIDED
016170           ELSE
016180              IF WS-LEFT-VALUE > WS-RIGHT-VALUE
016190                 MOVE 'Y' TO SW-KEY-DECIDED
016200              END-IF
016210           END-IF
016220*        'C' - COMPARE BY CAPITAL RAISED, BIGGEST RAISE FIRST
016230        WHEN 'C'
016240           MOVE MT-CAPITAL-RAISED-M(MT-IDX)   TO WS-LEFT-VALUE
016250           MOVE MT-CAPITAL-RAISED-M(MT-IDX-N) TO WS-RIGHT-VALUE
016260           IF WS-LEFT-VALUE < WS-RIGHT-VALUE
016270              MOVE 'Y' TO SW-SWAP-NEEDED
016280              MOVE 'Y' TO SW-KEY-DECIDED
016290           ELSE
016300              IF WS-LEFT-VALUE > WS-RIGHT-VALUE
016310                 MOVE 'Y' TO SW-KEY-DECIDED
016320              END-IF
016330           END-IF
016340*        'R' - COMPARE BY SCREEN RANK, LOWEST (BEST) RANK FIRST -
016350*        NOTE THE SENSE IS BACKWARDS FROM THE OTHER THREE KEYS,
016360*        SINCE A LOWER RANK NUMBER MEANS A BETTER RANK HERE
016370        WHEN 'R'
016380           IF MT-RANK(MT-IDX) > MT-RANK(MT-IDX-N)
016390              MOVE 'Y' TO SW-SWAP-NEEDED
016400              MOVE 'Y' TO SW-KEY-DECIDED
016410           ELSE
016420              IF MT-RANK(MT-IDX) < MT-RANK(MT-IDX-N)
016430                 MOVE 'Y' TO SW-KEY-DECIDED
016440              END-IF
016450           END-IF
016460        WHEN OTHER
016470           CONTINUE
016480     END-EVALUATE.
016490 220-EXIT.
016500     EXIT.
016510
016520*** RESULTS WRITER / REPORT BUILDER *****************************
016530
016540*** ONE PASS DOWN THE PAGE, TOP TO BOTTOM, EACH STEP WRITING THE
016550*** NEXT PIECE OF THE REPORT - THIS PARAGRAPH NEVER LOOPS ON ITS
016560*** OWN, IT JUST CALLS EACH BUILDER ONCE IN PRINT ORDER.  THE
016570*** ONLY DECISION IT MAKES ITSELF IS WHETHER THERE IS ANY DETAIL
016580*** TO PRINT AT ALL.
016590 300-WRITE-RESULTS.
016600*** STEP 1 - DECIDE WHICH COLUMNS PRINT AND IN WHAT ORDER, BEFORE
016610*** EITHER THE HEADING LINE OR ANY DETAIL LINE IS BUILT, SINCE
016620*** BOTH OF THOSE STEPS WALK THE TABLE THIS ONE FILLS IN.
016630     PERFORM 310-BUILD-COLUMN-ORDER THRU 310-EXIT.
016640*** STEP 2 - SKIP TO A NEW PAGE AND WRITE THE FIXED CAPTION/DATE
016650*** LINE.  TOP-OF-FORM IS THE SPECIAL-NAMES CARRIAGE-CONTROL
016660*** CHANNEL SET UP ABOVE IN THE ENVIRONMENT DIVISION.
016670     WRITE SCRNOUT-RECORD FROM BLANK-LINE AFTER ADVANCING
016680             TOP-OF-FORM.
016690     MOVE WS-CURR-MM TO HL1-MM.
016700     MOVE WS-CURR-DD TO HL1-DD.
016710     MOVE WS-CURR-YY TO HL1-YY.
016720     WRITE SCRNOUT-RECORD FROM HEADER-LINE-1.
016730     WRITE SCRNOUT-RECORD FROM BLANK-LINE.
016740*** STEP 3 - ECHO THE CRITERIA THIS RUN WAS SCREENED AGAINST (SEE
016750*** THE CONTROL NARRATIVE NOTE UP IN WORKING-STORAGE FOR WHY THIS
016760*** BLOCK IS ON THE REPORT AT ALL).
016770     PERFORM 320-WRITE-CRITERIA-BLOCK THRU 320-EXIT.
016780     WRITE SCRNOUT-RECORD FROM BLANK-LINE.
016790*** STEP 4 - WRITE THE COLUMN HEADING LINE, LABELS IN THE SAME
016800*** ORDER 310-BUILD-COLUMN-ORDER DECIDED.
016810     PERFORM 330-WRITE-COLUMN-HEADINGS THRU 330-EXIT.
016820*** STEP 5 - ONE DETAIL LINE PER SURVIVING, RANKED FIRM.  A ZERO-
016830*** MATCH RUN STILL PRODUCES A VALID REPORT - JUST A HEADING LINE
016840*** AND NO DETAIL - RATHER THAN ABORTING, SINCE "NOTHING MET THE
016850*** SCREEN" IS A LEGITIMATE ANSWER FOR THE RESEARCH DESK TO GET.
016860     IF MATCH-COUNT > 0
016870        PERFORM 340-WRITE-DETAIL-LINE THRU 340-EXIT
016880                VARYING MT-IDX-N FROM 1 BY 1
016890                UNTIL MT-IDX-N > MATCH-COUNT
016900     END-IF.
016910 300-EXIT.
016920     EXIT.
016930
016940*ECHOES THE FIVE SCREEN CRITERIA AND THE RESOLVED PRIORITY ORDER
016950*BACK TO THE TOP OF THE REPORT SO A READER CAN SEE EXACTLY WHAT WAS
016960*ASKED FOR WITHOUT GOING BACK TO THE CRITERIA INPUT.  REGION-EQUALS
016970*AND FOCUS-CONTAINS PRINT THE LITERAL 'ANY' WHEN THE REQUESTOR LEFT
016980*THEM BLANK RATHER THAN AN EMPTY FIELD, WHICH READS BETTER ON A
016990*PRINTED REPORT.  THE PRIORITY LINE IS BUILT WITH ONE STRING
017000*STATEMENT BECAUSE ALL FOUR DISPLAY VALUES AND THEIR SEPARATORS ARE
017010*KNOWN AT THE SAME TIME - UNLIKE THE COLUMN-BY-COLUMN HEADING AND
017020*DETAIL LINES BELOW, THIS LINE DOES NOT NEED A POINTER-DRIVEN LOOP.
017030
017040*** ONE LINE PER CRITERIA FIELD PLUS A FINAL PRIORITY-LIST LINE,
017050*** WRITTEN IN THE SAME FIXED ORDER EVERY RUN REGARDLESS OF WHICH
017060*** FIELDS THE OPERATOR ACTUALLY CONSTRAINED - AN UNCONSTRAINED
017070*** FIELD PRINTS 'ANY' RATHER THAN BEING LEFT OFF THE REPORT.
017080 320-WRITE-CRITERIA-BLOCK.
017090*** REGION LINE - 'ANY' IF NO REGION FILTER WAS KEYED.
017100     IF CR-REGION-EQUALS = SPACES
017110        MOVE 'ANY' TO CL-REGION-OUT
017120     ELSE
017130        MOVE CR-REGION-EQUALS TO CL-REGION-OUT
017140     END-IF.
017150     WRITE SCRNOUT-RECORD FROM CRIT-LINE-REGION.
017160
017170*** MINIMUM AUM LINE - NO 'ANY' CASE, A ZERO MINIMUM PRINTS AS
017180*** ZERO AND MEANS THE SAME THING (NO EFFECTIVE FLOOR).
017190     MOVE CR-MIN-AUM-B TO CL-MIN-AUM-OUT.
017200     WRITE SCRNOUT-RECORD FROM CRIT-LINE-MIN-AUM.
017210
017220*** MINIMUM LATEST FUND SIZE LINE, SAME TREATMENT.
017230     MOVE CR-MIN-LATEST-FUND-B TO CL-MIN-FUND-OUT.
017240     WRITE SCRNOUT-RECORD FROM CRIT-LINE-MIN-FUND.
017250
017260*** MINIMUM CAPITAL RAISED LINE, SAME TREATMENT.
017270     MOVE CR-MIN-CAPITAL-RAISED-M TO CL-MIN-CAPITAL-OUT.
017280     WRITE SCRNOUT-RECORD FROM CRIT-LINE-MIN-CAPITAL.
017290
017300*** PRIMARY FOCUS LINE - 'ANY' IF NO FOCUS FILTER WAS KEYED.
017310     IF CR-FOCUS-CONTAINS = SPACES
017320        MOVE 'ANY' TO CL-FOCUS-OUT
017330     ELSE
017340        MOVE CR-FOCUS-CONTAINS TO CL-FOCUS-OUT
017350     END-IF.
017360     WRITE SCRNOUT-RECORD FROM CRIT-LINE-FOCUS.
017370
017380*** PRIORITY LIST LINE - UP TO FOUR KEYWORDS, SPACE-SEPARATED,
017390*** IN THE EXACT ORDER THE OPERATOR KEYED THEM ON CRITIN - THIS
017400*** ECHOES WS-SORT-KEY-DISPLAY, NOT THE RESOLVED ONE-CHARACTER
017410*** WS-SORT-KEY-CODE, SO THE REPORT READS IN PLAIN ENGLISH.
017420     MOVE SPACES TO CL-PRIORITY-OUT.
017430     STRING WS-SORT-KEY-DISPLAY(1) DELIMITED BY SPACE
017440            ' '                    DELIMITED BY SIZE
017450            WS-SORT-KEY-DISPLAY(2) DELIMITED BY SPACE
017460            ' '                    DELIMITED BY SIZE
017470            WS-SORT-KEY-DISPLAY(3) DELIMITED BY SPACE
017480            ' '                    DELIMITED BY SIZE
017490            WS-SORT-KEY-DISPLAY(4) DELIMITED BY SPACE
017500            INTO CL-PRIORITY-OUT.
017510     WRITE SCRNOUT-RECORD FROM CRIT-LINE-PRIORITY.
017520 320-EXIT.
017530     EXIT.
017540
017550*BUILDS WS-COLUMN-ORDER-TAB, THE ORDERED LIST OF COLUMN CODES THAT
017560*330-WRITE-COLUMN-HEADINGS AND 340-WRITE-DETAIL-LINE BOTH WALK TO
017570*PRINT THE REPORT.  RANK ALWAYS PRINTS FIRST.  THEN EACH OF THE
017580*FOUR RESOLVED PRIORITY KEYS CONTRIBUTES ITS COLUMN, IN PRIORITY
017590*ORDER, SKIPPING A KEY THAT WOULD REPEAT A COLUMN ALREADY ADDED
017600*(312-ADD-PRIORITY-COLUMN / 316-ADD-COLUMN-CODE).  PEI RANK NEVER
017610*ADDS A SEPARATE COLUMN HERE SINCE RANK IS ALREADY COLUMN ONE.
017620*FINALLY FIRM-NAME, REGION AND PRIMARY-FOCUS ARE APPENDED
017630*UNCONDITIONALLY (314-ADD-COLUMN-IF-NEW) SINCE THEY ARE NEVER SORT
017640*KEYS AND SO CAN NEVER HAVE BEEN ADDED ALREADY.
017650
017660 310-BUILD-COLUMN-ORDER.
017670*** RANK IS ALWAYS COLUMN ONE, UNCONDITIONALLY - IT IS NOT ONE OF
017680*** THE FOUR PRIORITY SLOTS THE LOOP BELOW WALKS.
017690     MOVE 1 TO WS-COLUMN-COUNT.
017700     SET WCO-IDX TO 1.
017710     MOVE 'RANK' TO WS-COLUMN-ORDER-TAB(1).
017720*** WALK THE FOUR RESOLVED PRIORITY SLOTS IN ORDER, EACH ONE
017730*** CONTRIBUTING AT MOST ONE NEW COLUMN.
017740     PERFORM 312-ADD-PRIORITY-COLUMN THRU 312-EXIT
017750             VARYING PRI-IDX FROM 1 BY 1
017760             UNTIL PRI-IDX > 4.
017770*** APPEND THE THREE ALWAYS-PRESENT TRAILING COLUMNS.
017780     PERFORM 314-ADD-COLUMN-IF-NEW THRU 314-EXIT.
017790*** UPSI-0 SWITCH (SEE SPECIAL-NAMES) LETS OPERATIONS TURN ON
017800*** THIS CONSOLE ECHO FROM THE EXEC CARD WHEN A RUN'S COLUMN
017810*** LAYOUT NEEDS TO BE CONFIRMED WITHOUT WAITING FOR SCRNOUT.
017820     IF RUN-WITH-DIAGNOSTICS
017830        DISPLAY 'PEISCRN - COLUMN ORDER: ' WS-COLUMN-ORDER-FLAT
017840     END-IF.
017850 310-EXIT.
017860     EXIT.
017870
017880*ONE PRIORITY SLOT'S CONTRIBUTION TO THE COLUMN ORDER.  'R' (RANK)
017890*FALLS THROUGH WHEN OTHER SINCE RANK IS ALREADY COLUMN ONE AND '0'
017900*(A BLANK OR UNRECOGNIZED SLOT) HAS NO COLUMN TO ADD EITHER.
017910
017920 312-ADD-PRIORITY-COLUMN.
017930     EVALUATE WS-SORT-KEY-CODE(PRI-IDX)
017940*        RANKED BY 'R' NEVER GETS HERE - RANK ALREADY OWNS COLUMN
017950*        ONE AND IS ADDED OUTSIDE THIS EVALUATE, SEE ABOVE
017960        WHEN 'A'
017970           PERFORM 316-ADD-COLUMN-CODE THRU 316-EXIT
017980           MOVE 'AUM ' TO WS-COLUMN-ORDER-TAB(WS-COLUMN-COUNT)
017990        WHEN 'F'
018000           PERFORM 316-ADD-COLUMN-CODE THRU 316-EXIT
018010           MOVE 'LFSZ' TO WS-COLUMN-ORDER-TAB(WS-COLUMN-COUNT)
018020        WHEN 'C'
018030           PERFORM 316-ADD-COLUMN-CODE THRU 316-EXIT
018040           MOVE 'CAPR' TO WS-COLUMN-ORDER-TAB(WS-COLUMN-COUNT)
018050        WHEN OTHER
018060*           BLANK OR UNRECOGNIZED PRIORITY SLOT - NOTHING TO ADD
018070           CONTINUE
018080     END-EVALUATE.
018090 312-EXIT.
018100     EXIT.
018110
018120 316-ADD-COLUMN-CODE.
018130*** ONLY ADVANCE THE COLUMN COUNT IF THIS CODE IS NOT ALREADY
018140*** PRESENT (COLUMN DE-DUPLICATION RULE).
018150*** WORKED EXAMPLE - PRIORITY LIST 'AUM', 'RANK', 'AUM', 'CAPITAL
018160*** RAISED'.  SLOT 1 ADDS 'AUM '.  SLOT 2 IS RANK, WHICH NEVER
018170*** REACHES THIS PARAGRAPH (SEE THE 312-ADD-PRIORITY-COLUMN NOTE
018180*** ABOVE).  SLOT 3 IS 'AUM' AGAIN - 318-CHECK-ONE-COLUMN FINDS
018190*** IT ALREADY AT POSITION 1 AND WS-COLUMN-COUNT DOES NOT ADVANCE,
018200*** SO NO SECOND 'AUM ' SLOT IS CREATED.  SLOT 4 ADDS 'CAPR'.
018210     MOVE 'N' TO SW-COLUMN-PRESENT.
018220     PERFORM 318-CHECK-ONE-COLUMN THRU 318-EXIT
018230             VARYING COL-IDX FROM 1 BY 1
018240             UNTIL COL-IDX > WS-COLUMN-COUNT OR
018250             COLUMN-PRESENT.
018260     IF NOT COLUMN-PRESENT
018270        ADD 1 TO WS-COLUMN-COUNT
018280     END-IF.
018290 316-EXIT.
018300     EXIT.
018310
018320*TESTS ONE ALREADY-ADDED COLUMN SLOT AGAINST THE CODE THE CURRENT
018330*PRIORITY KEY WOULD ADD, SO 316-ADD-COLUMN-CODE CAN TELL WHETHER
018340*THIS METRIC HAS ALREADY EARNED A COLUMN FROM AN EARLIER, HIGHER
018350*PRIORITY SLOT.
018360*NOTE - THIS PARAGRAPH ONLY COMPARES AGAINST PRI-IDX'S OWN SORT-
018370*KEY-CODE, NOT COL-IDX'S - THAT IS DELIBERATE, SINCE THE CALLER
018380*IS ASKING "HAS A COLUMN FOR *THIS* PRIORITY SLOT'S METRIC
018390*ALREADY BEEN ADDED", NOT "WHAT METRIC IS IN THIS COLUMN SLOT".
018400
018410 318-CHECK-ONE-COLUMN.
018420*** CALLED ONCE PER ALREADY-ADDED COLUMN SLOT, NOT ONCE OVERALL -
018430*** SEE THE PERFORM ... VARYING COL-IDX IN 316-ADD-COLUMN-CODE.
018440     EVALUATE WS-SORT-KEY-CODE(PRI-IDX)
018450        WHEN 'A'
018460*           HAS AN EARLIER, HIGHER PRIORITY SLOT ALREADY EARNED
018470*           THE AUM COLUMN?
018480           IF WS-COLUMN-ORDER-TAB(COL-IDX) = 'AUM '
018490              MOVE 'Y' TO SW-COLUMN-PRESENT
018500           END-IF
018510        WHEN 'F'
018520*           SAME CHECK, LATEST FUND SIZE COLUMN
018530           IF WS-COLUMN-ORDER-TAB(COL-IDX) = 'LFSZ'
018540              MOVE 'Y' TO SW-COLUMN-PRESENT
018550           END-IF
018560        WHEN 'C'
018570*           SAME CHECK, CAPITAL RAISED COLUMN
018580           IF WS-COLUMN-ORDER-TAB(COL-IDX) = 'CAPR'
018590              MOVE 'Y' TO SW-COLUMN-PRESENT
018600           END-IF
018610        WHEN OTHER
018620*           RANK, NAME, REGION AND FOCUS NEVER REACH THIS TEST
018630           CONTINUE
018640     END-EVALUATE.
018650 318-EXIT.
018660     EXIT.
018670
018680*FIRM-NAME, REGION AND PRIMARY-FOCUS ALWAYS PRINT, IN THAT FIXED
018690*ORDER, AFTER WHATEVER PRIORITY-DRIVEN COLUMNS CAME BEFORE THEM -
018700*THE PARAGRAPH NAME IS A HOLDOVER FROM AN EARLIER VERSION OF THIS
018710*ROUTINE THAT CHECKED FOR DUPLICATES HERE TOO; THAT CHECK WAS
018720*DROPPED ONCE IT WAS CONFIRMED NONE OF THESE THREE CAN EVER BE A
018730*SORT KEY, SO THEY CAN NEVER ALREADY BE IN THE TABLE.
018740
018750 314-ADD-COLUMN-IF-NEW.
018760*** FIRM-NAME, REGION AND PRIMARY-FOCUS IN THAT FIXED ORDER,
018770*** EVERY RUN, NO MATTER WHAT THE OPERATOR KEYED IN CRITIN.
018780     ADD 1 TO WS-COLUMN-COUNT.
018790     MOVE 'FNAM' TO WS-COLUMN-ORDER-TAB(WS-COLUMN-COUNT).
018800     ADD 1 TO WS-COLUMN-COUNT.
018810     MOVE 'REGN' TO WS-COLUMN-ORDER-TAB(WS-COLUMN-COUNT).
018820     ADD 1 TO WS-COLUMN-COUNT.
018830     MOVE 'FOCU' TO WS-COLUMN-ORDER-TAB(WS-COLUMN-COUNT).
018840 314-EXIT.
018850     EXIT.
018860
018870*** THE HEADING LINE WALKS THE SAME WS-COLUMN-ORDER-TAB THE
018880*** DETAIL LINES DO, SO THE LABELS ALWAYS MATCH WHATEVER ORDER
018890*** 310-BUILD-COLUMN-ORDER DECIDED FOR THIS RUN'S PRIORITY LIST.
018900
018910 330-WRITE-COLUMN-HEADINGS.
018920     MOVE SPACES TO HEADER-LINE-2.
018930     MOVE 1 TO WS-LINE-POS.
018940     PERFORM 332-ADD-HEADING-COLUMN THRU 332-EXIT
018950             VARYING WCO-IDX FROM 1 BY 1
018960             UNTIL WCO-IDX > WS-COLUMN-COUNT.
018970     WRITE SCRNOUT-RECORD FROM HEADER-LINE-2.
018980 330-EXIT.
018990     EXIT.
019000
019010*ONE COLUMN'S LABEL, STRUNG INTO HEADER-LINE-2 AT THE CURRENT
019020*WS-LINE-POS.  THE EVALUATE ARMS MATCH THE SAME FOUR-CHARACTER
019030*CODES 310-BUILD-COLUMN-ORDER USES, IN THE SAME ORDER THEY APPEAR
019040*IN WS-COLUMN-ORDER-TAB, SO A GIVEN CALL OF THIS PARAGRAPH ALWAYS
019050*LABELS THE SAME COLUMN 342-ADD-DETAIL-COLUMN IS ABOUT TO FILL IN
019060*FOR THE SAME WCO-IDX.  WHEN OTHER CANNOT ACTUALLY OCCUR (EVERY
019070*SLOT IN THE TABLE IS FILLED BY 310-BUILD-COLUMN-ORDER BEFORE THIS
019080*PARAGRAPH EVER RUNS) BUT IS CODED DEFENSIVELY RATHER THAN LEFT TO
019090*FALL THROUGH.
019100
019110 332-ADD-HEADING-COLUMN.
019120     EVALUATE WS-COLUMN-ORDER-TAB(WCO-IDX)
019130        WHEN 'RANK'
019140*           RANK COLUMN HEADING - ALWAYS COLUMN ONE WHEN PRESENT
019150           STRING 'RANK'               DELIMITED BY SIZE
019160                  '  '                 DELIMITED BY SIZE
019170                  INTO HEADER-LINE-2
019180                  WITH POINTER WS-LINE-POS
019190        WHEN 'AUM '
019200*           ASSETS UNDER MANAGEMENT COLUMN HEADING
019210           STRING 'AUM-B'              DELIMITED BY SIZE
019220                  '  '                 DELIMITED BY SIZE
019230                  INTO HEADER-LINE-2
019240                  WITH POINTER WS-LINE-POS
019250        WHEN 'LFSZ'
019260*           LATEST FUND SIZE COLUMN HEADING
019270           STRING 'LATEST-FUND-SIZE-B' DELIMITED BY SIZE
019280                  '  '                 DELIMITED BY SIZE
019290                  INTO HEADER-LINE-2
019300                  WITH POINTER WS-LINE-POS
019310        WHEN 'CAPR'
019320*           CAPITAL RAISED COLUMN HEADING
019330           STRING 'CAPITAL-RAISED-M'   DELIMITED BY SIZE
019340                  '  '                 DELIMITED BY SIZE
019350                  INTO HEADER-LINE-2
019360                  WITH POINTER WS-LINE-POS
019370        WHEN 'FNAM'
019380*           FIRM NAME COLUMN HEADING - ONE OF THE THREE FIXED
019390*           TRAILING COLUMNS, NEVER DROPPED FROM THE LAYOUT
019400           STRING 'FIRM-NAME'          DELIMITED BY SIZE
019410                  '  '                 DELIMITED BY SIZE
019420                  INTO HEADER-LINE-2
019430                  WITH POINTER WS-LINE-POS
019440        WHEN 'REGN'
019450*           REGION COLUMN HEADING - FIXED TRAILING COLUMN
019460           STRING 'REGION'             DELIMITED BY SIZE
019470                  '  '                 DELIMITED BY SIZE
019480                  INTO HEADER-LINE-2
019490                  WITH POINTER WS-LINE-POS
019500        WHEN 'FOCU'
019510*           PRIMARY FOCUS COLUMN HEADING - FIXED TRAILING COLUMN
019520           STRING 'PRIMARY-FOCUS'      DELIMITED BY SIZE
019530                  '  '                 DELIMITED BY SIZE
019540                  INTO HEADER-LINE-2
019550                  WITH POINTER WS-LINE-POS
019560        WHEN OTHER
019570*           CANNOT OCCUR - EVERY TABLE SLOT IS FILLED BEFORE THIS
019580*           PARAGRAPH RUNS - CODED DEFENSIVELY, NOT LEFT TO FALL
019590*           THROUGH WITH AN UNLABELED COLUMN
019600           CONTINUE
019610     END-EVALUATE.
019620 332-EXIT.
019630     EXIT.
019640
019650*** ONE DETAIL LINE IS BUILT BY LOOKING UP THE FULL ROW ONCE
019660*** (RANK/NAME/SORT-KEY VALUES FROM MATCH-TABLE, REGION AND
019670*** FOCUS FROM A RANK-KEYED SEARCH ALL OF FIRM-TABLE-B) AND
019680*** THEN WALKING WS-COLUMN-ORDER-TAB TO STRING THE COLUMNS IN
019690*** WHATEVER ORDER THE PRIORITY LIST PUT THEM IN.
019700
019710 340-WRITE-DETAIL-LINE.
019720     SET MT-IDX TO MT-IDX-N.
019730     MOVE MT-RANK(MT-IDX)               TO DD-RANK.
019740     MOVE MT-FIRM-NAME(MT-IDX)          TO DD-FIRM-NAME.
019750     MOVE MT-AUM-B(MT-IDX)              TO DD-AUM-B.
019760     MOVE MT-LATEST-FUND-SIZE-B(MT-IDX) TO DD-LATEST-FUND-SIZE-B.
019770     MOVE MT-CAPITAL-RAISED-M(MT-IDX)   TO DD-CAPITAL-RAISED-M.
019780     MOVE SPACES TO DD-REGION.
019790     MOVE SPACES TO DD-PRIMARY-FOCUS.
019800     SET FT-IDX-B TO 1.
019810     SEARCH ALL FIRM-TABLE-B
019820        AT END
019830           CONTINUE
019840        WHEN FT-RANK-B(FT-IDX-B) = MT-RANK(MT-IDX)
019850           MOVE FT-REGION-B(FT-IDX-B)        TO DD-REGION
019860           MOVE FT-PRIMARY-FOCUS-B(FT-IDX-B) TO DD-PRIMARY-FOCUS
019870     END-SEARCH.
019880     MOVE SPACES TO DETAIL-LINE.
019890     MOVE 1 TO WS-LINE-POS.
019900     PERFORM 342-ADD-DETAIL-COLUMN THRU 342-EXIT
019910             VARYING WCO-IDX FROM 1 BY 1
019920             UNTIL WCO-IDX > WS-COLUMN-COUNT.
019930     WRITE SCRNOUT-RECORD FROM DETAIL-LINE.
019940 340-EXIT.
019950     EXIT.
019960
019970*ONE COLUMN'S VALUE, STRUNG INTO DETAIL-LINE AT THE CURRENT
019980*WS-LINE-POS, FOR WHATEVER CODE SITS IN WS-COLUMN-ORDER-TAB(WCO-
019990*IDX).  THE FOUR NUMERIC COLUMNS ARE EDITED THROUGH WS-COLUMN-EDIT-
020000*AREA (SUPPRESSED LEADING ZEROS, TWO DECIMALS) AND STRUNG IN AT
020010*THEIR FULL EDITED WIDTH.  THE THREE TEXT COLUMNS GO THROUGH
020020*WS-STRING-WORK SO THEIR TRAILING BLANKS CAN BE TRIMMED BEFORE THEY
020030*ARE STRUNG IN (239-FIND-STRING-LEN / 344-STRING-ONE-COLUMN) -
020040*WITHOUT THE TRIM, DELIMITED BY SIZE WOULD CARRY ALL 40 OR 20 BYTES
020050*OF TRAILING SPACES FORWARD AND THE NEXT COLUMN WOULD LAND FAR OUT
020060*ON THE LINE.
020070
020080 342-ADD-DETAIL-COLUMN.
020090     EVALUATE WS-COLUMN-ORDER-TAB(WCO-IDX)
020100        WHEN 'RANK'
020110*           EDIT THE RANK NUMBER, SUPPRESSING LEADING ZEROS
020120           MOVE DD-RANK TO DL-RANK-ED
020130           STRING DL-RANK-ED DELIMITED BY SIZE
020140                  '  '       DELIMITED BY SIZE
020150                  INTO DETAIL-LINE
020160                  WITH POINTER WS-LINE-POS
020170        WHEN 'AUM '
020180*           EDIT THE AUM FIGURE, TWO DECIMALS, COMMA-INSERTED
020190           MOVE DD-AUM-B TO DL-AUM-ED
020200           STRING DL-AUM-ED DELIMITED BY SIZE
020210                  '  '      DELIMITED BY SIZE
020220                  INTO DETAIL-LINE
020230                  WITH POINTER WS-LINE-POS
020240        WHEN 'LFSZ'
020250*           EDIT THE LATEST FUND SIZE FIGURE THE SAME WAY
020260           MOVE DD-LATEST-FUND-SIZE-B TO DL-LFSZ-ED
020270           STRING DL-LFSZ-ED DELIMITED BY SIZE
020280                  '  '       DELIMITED BY SIZE
020290                  INTO DETAIL-LINE
020300                  WITH POINTER WS-LINE-POS
020310        WHEN 'CAPR'
020320*           EDIT THE CAPITAL RAISED FIGURE THE SAME WAY
020330           MOVE DD-CAPITAL-RAISED-M TO DL-CAPR-ED
020340           STRING DL-CAPR-ED DELIMITED BY SIZE
020350                  '  '       DELIMITED BY SIZE
020360                  INTO DETAIL-LINE
020370                  WITH POINTER WS-LINE-POS
020380        WHEN 'FNAM'
020390*           TRIM AND STRING THE FIRM NAME - SEE THE PARAGRAPH
020400*           HEADER COMMENT ABOVE FOR WHY THIS GOES THROUGH THE
020410*           TRIM HELPERS INSTEAD OF A PLAIN STRING DELIMITED BY
020420*           SIZE
020430           MOVE SPACES        TO WS-STRING-WORK
020440           MOVE DD-FIRM-NAME  TO WS-STRING-WORK
020450           PERFORM 239-FIND-STRING-LEN THRU 239-EXIT
020460           PERFORM 344-STRING-ONE-COLUMN THRU 344-EXIT
020470        WHEN 'REGN'
020480*           TRIM AND STRING THE REGION NAME
020490           MOVE SPACES      TO WS-STRING-WORK
020500           MOVE DD-REGION   TO WS-STRING-WORK
020510           PERFORM 239-FIND-STRING-LEN THRU 239-EXIT
020520           PERFORM 344-STRING-ONE-COLUMN THRU 344-EXIT
020530        WHEN 'FOCU'
020540*           TRIM AND STRING THE PRIMARY FOCUS DESCRIPTION
020550           MOVE SPACES            TO WS-STRING-WORK
020560           MOVE DD-PRIMARY-FOCUS  TO WS-STRING-WORK
020570           PERFORM 239-FIND-STRING-LEN THRU 239-EXIT
020580           PERFORM 344-STRING-ONE-COLUMN THRU 344-EXIT
020590        WHEN OTHER
020600*           CANNOT OCCUR, SAME REASONING AS 332-ADD-HEADING-
020610*           COLUMN ABOVE
020620           CONTINUE
020630     END-EVALUATE.
020640 342-EXIT.
020650     EXIT.
020660
020670*** A TRIMMED NAME/REGION/FOCUS FIELD MAY CONTAIN INTERNAL
020680*** SPACES (A TWO-WORD FIRM NAME, FOR INSTANCE), SO IT IS
020690*** STRING-ED IN BY ITS COMPUTED LENGTH RATHER THAN DELIMITED
020700*** BY SPACE, WHICH WOULD CUT IT OFF AT THE FIRST WORD.
020710
020720 344-STRING-ONE-COLUMN.
020730     IF WS-STRING-LEN > 0
020740        STRING WS-STRING-WORK(1:WS-STRING-LEN) DELIMITED BY SIZE
020750               '  '                             DELIMITED BY SIZE
020760               INTO DETAIL-LINE
020770               WITH POINTER WS-LINE-POS
020780     END-IF.
020790 344-EXIT.
020800     EXIT.
020810
020820*THE ONLY COUNT THIS JOB REPORTS BACK TO THE OPERATOR IS THE
020830*NUMBER OF FIRMS THAT MADE IT INTO MATCH-TABLE - THAT LINE GOES TO
020840*THE CONSOLE/SYSOUT ONLY, NEVER TO SCRNOUT, SINCE SCRNOUT IS THE
020850*DELIVERABLE EXTRACT AND IS NOT SUPPOSED TO CARRY JOB-RUN NOISE.
020860
020870*** COMMON CLEANUP - THE ONLY PARAGRAPH THAT CLOSES FILES, CALLED
020880*** EXACTLY ONCE NO MATTER WHICH PATH GOT THE RUN HERE (NORMAL
020890*** COMPLETION OR ONE OF THE THREE RC=16 ABORTS) SO A FILE IS
020900*** NEVER LEFT OPEN ON EITHER EXIT.
020910 900-WRAP-UP.
020920*** ON AN ABORT PATH MATCH-COUNT IS STILL WHATEVER IT WAS AT THE
020930*** POINT OF FAILURE (USUALLY ZERO) - DISPLAYED ANYWAY SINCE IT
020940*** COSTS NOTHING AND OCCASIONALLY HELPS DIAGNOSE WHERE A RUN
020950*** DIED.
020960     DISPLAY 'PEISCRN - MATCHES: ' MATCH-COUNT.
020970     CLOSE FIRMIN.
020980     CLOSE CRITIN.
020990     CLOSE SCRNOUT.
021000     DISPLAY 'PEISCRN - NORMAL END OF JOB'.
021010*FINAL DISPLAY LINE ABOVE IS THE OPERATOR'S CUE THE STEP CAME
021020*HOME CLEAN - SEE IT IN THE JOBLOG AND THE RUN IS GOOD.
021030 900-EXIT.
021040     EXIT.
021050*
021060***************************************************************
021070*  END OF PEISCRN - NO PROCEDURE DIVISION CODE FOLLOWS THIS
021080*  PARAGRAPH.  IF A FUTURE CHANGE NEEDS A NEW PARAGRAPH, ADD IT
021090*  ABOVE 900-WRAP-UP AND UPDATE THE PARAGRAPH MAP NEAR THE TOP
021100*  OF THE PROCEDURE DIVISION AND THE CHANGE LOG AT THE HEAD OF
021110*  THE IDENTIFICATION DIVISION - BOTH ARE HOW THE NEXT
021120*  PROGRAMMER FINDS THEIR WAY AROUND WITHOUT READING EVERY LINE.
021130***************************************************************
