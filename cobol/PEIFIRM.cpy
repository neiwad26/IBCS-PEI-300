000010*****************************************************************
000020*  PEIFIRM  --  PEI 300 FIRM SCREENING RECORD LAYOUTS
000030*  USED BY:  PEISCRN  (PEI 300 FIRM SCREENING & RANKING BATCH)
000040*
000050*  CONTAINS THE FIRM MASTER RECORD (ONE ROW PER PEI 300 FIRM)
000060*  AND THE SCREEN CRITERIA RECORD (ONE PER RUN).  THE IN-MEMORY
000070*  FIRM LIST ITSELF IS CARRIED BY FIRM-TABLE IN PEISCRN WORKING-
000080*  STORAGE, NOT BY ANYTHING IN THIS COPYBOOK - SEE THE 09/02/11
000090*  ENTRY BELOW.
000100*
000110*  CHANGE LOG
000120*  01/14/91  RBS  ORIGINAL COPYBOOK - FIRM MASTER LAYOUT ONLY     CB0091
000130*  06/02/93  RBS  ADDED CRITERIA RECORD FOR SCREEN-AND-RANK JOB   CB0293
000140*  11/09/98  DLK  Y2K REVIEW - NO DATE FIELDS IN THIS COPYBOOK,   Y2K098
000150*                 NO CHANGES REQUIRED
000160*  03/21/01  MFC  ADDED WORKING-STORAGE TABLE ENTRY REDEFINES     CB0301
000170*                 SO SORT/FILTER LOGIC CAN WALK THE IN-MEMORY
000180*                 FIRM LIST WITHOUT RE-READING THE MASTER FILE
000190*  08/30/07  RBS  ADDED FILLER PADS TO ROUND RECORDS TO FULL      CB4471
000200*                 WORD BOUNDARIES PER SHOP STANDARD REQ 4471
000210*  09/02/11  JPN  DROPPED WS-FIRM-TAB-ENTRY - PEISCRN CARRIES ITS CB5528
000220*                 OWN FIRM-TABLE OCCURS ENTRY IN WORKING-STORAGE
000230*                 NOW AND NEVER REFERENCED THE COPY OF THE LAYOUT
000240*                 THAT LIVED HERE; TWO SETS OF FT- NAMES IN SCOPE
000250*                 AT ONCE WAS FLAGGED IN THE REQ 5528 CODE AUDIT
000260*****************************************************************
000270*
000280*  FIRM MASTER RECORD  (FD FIRMIN)
000290*
000300 01  PEI-FIRM-REC.
000310     05  FM-RANK                     PIC 9(04).
000320     05  FM-FIRM-NAME                PIC X(40).
000330     05  FM-REGION                   PIC X(20).
000340     05  FM-PRIMARY-FOCUS            PIC X(20).
000350     05  FM-CAPITAL-RAISED-M         PIC 9(07)V9(02).
000360     05  FM-LATEST-FUND-SIZE-B       PIC 9(05)V9(02).
000370     05  FM-AUM-B                    PIC 9(05)V9(02).
000380     05  FILLER                      PIC X(13).
000390*
000400*  SCREEN CRITERIA RECORD  (FD CRITIN)
000410*
000420 01  PEI-CRITERIA-REC.
000430     05  CR-REGION-EQUALS            PIC X(20).
000440     05  CR-MIN-AUM-B                PIC 9(05)V9(02).
000450     05  CR-MIN-LATEST-FUND-B        PIC 9(05)V9(02).
000460     05  CR-MIN-CAPITAL-RAISED-M     PIC 9(07)V9(02).
000470     05  CR-FOCUS-CONTAINS           PIC X(20).
000480     05  CR-PRIORITY-TAB OCCURS 4 TIMES
000490                 INDEXED BY CR-PRI-IDX.
000500         10  CR-PRIORITY-KEY         PIC X(20).
000510     05  CR-PRIORITY-FLAT REDEFINES CR-PRIORITY-TAB
000520                                  PIC X(80).
000530     05  FILLER                      PIC X(17).
